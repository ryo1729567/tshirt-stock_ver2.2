000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  TSI3000.
000400 AUTHOR.      R. J. KOWALSKI.
000500 INSTALLATION. WAREHOUSE SYSTEMS - STOCK CONTROL.
000600 DATE-WRITTEN. 11/20/94.
000700 DATE-COMPILED.
000800 SECURITY.    UNCLASSIFIED.
000900*
001000*****************************************************************
001100*  TSI3000 - MATRIX STOCK FILE IMPORT AND MERGE.
001200*
001300*  MERGES ONE RUN'S WORTH OF VENDOR MATRIX CELLS (ALREADY PARSED
001400*  TO DATE/TYPE/SIZE/COUNT BY THE UPSTREAM MATRIX READER STEP)
001500*  INTO THE DAILY INVENTORY RECORD STORE.  UNLIKE THE MANUAL
001600*  MAINTENANCE RUN IN TSI2000, AN IMPORTED DATE THAT ALREADY
001700*  EXISTS IN THE STORE HAS ONLY THE IMPORTED TYPE/SIZE CELLS
001800*  OVERWRITTEN - EVERY OTHER CELL ON THAT RECORD IS LEFT ALONE.
001900*  AN IMPORTED DATE WITH NO EXISTING RECORD IS ADDED FROM AN
002000*  ALL-ZERO BASE, NOTE IMPORT.  IMPORT CELLS ARE LOADED INTO A
002100*  WORKING-STORAGE TABLE FIRST (UP TO WT-TABLE-MAX DATES PER
002200*  RUN) SO EACH OLD-STORE RECORD NEEDS ONLY ONE PASS.
002300*****************************************************************
002400*  CHANGE LOG
002500*  DATE     BY   TICKET    DESCRIPTION
002600*  -------- ---- --------- --------------------------------------
002700*  11/20/94 RJK  WH-0171   ORIGINAL PROGRAM
002800*  06/03/97 CPT  WH-0233   RAISED TABLE CAPACITY FROM 15 TO 31
002900*                          DATES TO COVER A FULL CALENDAR MONTH
003000*  01/14/99 DMS  Y2K-0007  CONFIRMED IMPORT DATE TEXT CARRIES A
003100*                          4-DIGIT YEAR BEFORE IT ENTERS THE TABLE
003200*  08/14/03 CPT  WH-0298   ADDED THE NO-DATA-LOADED ERROR MESSAGE
003300*                          REQUESTED BY WAREHOUSE OPERATIONS
003400*****************************************************************
003500*
003600 ENVIRONMENT DIVISION.
003700*
003800 CONFIGURATION SECTION.
003900*
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*
004300 INPUT-OUTPUT SECTION.
004400*
004500 FILE-CONTROL.
004600*
004700     SELECT OLDSTOR     ASSIGN TO "OLDSTOR"
004800                        ORGANIZATION IS LINE SEQUENTIAL.
004900     SELECT IMPORT-FILE ASSIGN TO "IMPORTIN"
005000                        ORGANIZATION IS LINE SEQUENTIAL.
005100     SELECT NEWSTOR     ASSIGN TO "NEWSTOR"
005200                        ORGANIZATION IS LINE SEQUENTIAL
005300                        FILE STATUS IS NEWSTOR-FILE-STATUS.
005400     SELECT SORTWORK    ASSIGN TO "SRT3WORK".
005500*
005600 DATA DIVISION.
005700*
005800 FILE SECTION.
005900*
006000 FD  OLDSTOR.
006100*
006200 COPY TSI-COPY-DAILY.
006300*
006400 FD  IMPORT-FILE.
006500*
006600 COPY TSI-COPY-IMPRT.
006700*
006800 FD  NEWSTOR.
006900*
007000 01  NEW-STORE-RECORD                PIC X(189).
007100*
007200 SD  SORTWORK.
007300*
007400 01  SORT-WORK-RECORD.
007500     05  SW-DATE                  PIC X(10).
007600     05  SW-TIMESTAMP             PIC X(19).
007700     05  SW-NOTE                  PIC X(20).
007800     05  SW-REC-QTY.
007900         10  SW-TYPE-QTY OCCURS 4 TIMES.
008000             15  SW-SIZE-QTY OCCURS 7 TIMES PIC S9(5).
008200*
008300 01  SORT-WORK-RECORD-BYTES REDEFINES SORT-WORK-RECORD.
008400*        FLAT BYTE VIEW, SAME LENGTH AS A DAILY-RECORDS RECORD.
008500     05  SW-ALL-BYTES             PIC X(189).
008600*
008700 WORKING-STORAGE SECTION.
008800*
008900 01  SWITCHES.
009000     05  OLD-STORE-EOF-SWITCH         PIC X    VALUE "N".
009100         88  OLD-STORE-EOF                       VALUE "Y".
009200     05  IMPORT-EOF-SWITCH            PIC X    VALUE "N".
009300         88  IMPORT-EOF                          VALUE "Y".
009400     05  SORTWORK-EOF-SWITCH          PIC X    VALUE "N".
009500         88  SORTWORK-EOF                        VALUE "Y".
009600     05  DATE-FOUND-SWITCH            PIC X    VALUE "N".
009700         88  DATE-FOUND-IN-TABLE                 VALUE "Y".
009800     05  FILLER                       PIC X.
009900*
010000 01  FILE-STATUS-FIELDS.
010100     05  NEWSTOR-FILE-STATUS          PIC XX.
010200         88  NEWSTOR-SUCCESSFUL           VALUE "00".
010300*
010400 01  FILE-STATUS-NUMERIC-VIEW REDEFINES FILE-STATUS-FIELDS.
010500*        NUMERIC VIEW OF THE STATUS CODE FOR THE OPERATOR LOG.
010600     05  NEWSTOR-STATUS-NUM           PIC 99.
010700*
010800 01  WS-SUBSCRIPTS COMP.
010900     05  WS-TABLE-SUB                 PIC S9(3).
011000     05  WS-TYPE-SUB                  PIC S9(3).
011100     05  WS-SIZE-SUB                  PIC S9(3).
011200     05  FILLER                       PIC S9(3).
011300*
011400 01  WS-COUNTERS COMP.
011500     05  WT-TABLE-MAX                 PIC S9(3) VALUE +31.
011600     05  WS-ENTRY-COUNT                PIC S9(3) VALUE ZERO.
011700     05  WS-CELLS-LOADED-COUNT         PIC S9(7) VALUE ZERO.
011800     05  WS-DATES-LOADED-COUNT         PIC S9(3) VALUE ZERO.
011900     05  FILLER                        PIC S9(3).
012000*
012100 01  WS-IMPORT-TABLE.
012200     05  IT-ENTRY OCCURS 31 TIMES.
012300         10  IT-DATE                  PIC X(10).
012400         10  IT-MATCHED-SWITCH        PIC X.
012500             88  IT-MATCHED-STORE-DATE    VALUE "Y".
012600         10  IT-CELL OCCURS 4 TIMES.
012700             15  IT-SIZE-CELL OCCURS 7 TIMES.
012800                 20  IT-CELL-PRESENT  PIC X.
012900                     88  IT-CELL-SUPPLIED    VALUE "Y".
013000                 20  IT-CELL-QTY      PIC S9(5).
013100*
013200 01  WS-IMPORT-TABLE-R REDEFINES WS-IMPORT-TABLE.
013300     05  IT-ENTRY-BYTES OCCURS 31 TIMES PIC X(207).
013400*
013500 PROCEDURE DIVISION.
013600*
013700 000-IMPORT-MATRIX-RECORDS.
013800*
013900     OPEN INPUT  OLDSTOR
014000                 IMPORT-FILE
014100          OUTPUT NEWSTOR.
014200     SORT SORTWORK
014300         ON DESCENDING KEY SW-DATE
014400         INPUT PROCEDURE IS 100-RELEASE-MERGED-RECORDS
014500         OUTPUT PROCEDURE IS 400-RESEQUENCE-DAILY-RECORDS.
014600     PERFORM 500-WRITE-IMPORT-TOTALS.
014700     CLOSE OLDSTOR
014800           IMPORT-FILE
014900           NEWSTOR.
015000     STOP RUN.
015100*
015200 100-RELEASE-MERGED-RECORDS.
015300*
015400     PERFORM 110-LOAD-IMPORT-TABLE.
015500     PERFORM 300-MATCH-STORE-IMPORT
015600         UNTIL OLD-STORE-EOF.
015700     PERFORM 380-ADD-IMPORTED-DATE
015800         VARYING WS-TABLE-SUB FROM 1 BY 1
015900         UNTIL WS-TABLE-SUB > WS-ENTRY-COUNT.
016000*
016100 110-LOAD-IMPORT-TABLE.
016200*
016300     MOVE ZERO TO WS-ENTRY-COUNT.
016400     PERFORM 120-READ-IMPORT-RECORD
016500         UNTIL IMPORT-EOF.
016600*
016700 120-READ-IMPORT-RECORD.
016800*
016900     READ IMPORT-FILE
017000         AT END
017100             MOVE "Y" TO IMPORT-EOF-SWITCH
017200         NOT AT END
017300             PERFORM 130-POST-IMPORT-CELL.
017400*
017500 130-POST-IMPORT-CELL.
017600*
017700     IF ID-TYPE-VALID AND ID-SIZE-VALID
017800         PERFORM 140-FIND-OR-ADD-TABLE-ENTRY
017900         IF DATE-FOUND-IN-TABLE
018000             MOVE "Y" TO IT-CELL-PRESENT(WS-TABLE-SUB, ID-TYPE,
018100                                           ID-SIZE)
018200             MOVE ID-QTY
018300                 TO IT-CELL-QTY(WS-TABLE-SUB, ID-TYPE, ID-SIZE)
018400             ADD 1 TO WS-CELLS-LOADED-COUNT.
018500*
018600 140-FIND-OR-ADD-TABLE-ENTRY.
018700*
018800     MOVE "N" TO DATE-FOUND-SWITCH.
018900     PERFORM 150-SEARCH-TABLE-FOR-DATE
019000         VARYING WS-TABLE-SUB FROM 1 BY 1
019100         UNTIL WS-TABLE-SUB > WS-ENTRY-COUNT
019200            OR DATE-FOUND-IN-TABLE.
019300     IF NOT DATE-FOUND-IN-TABLE
019400         PERFORM 160-ADD-NEW-TABLE-ENTRY.
019500*
019600 150-SEARCH-TABLE-FOR-DATE.
019700*
019800     IF IT-DATE(WS-TABLE-SUB) = ID-DATE
019900         MOVE "Y" TO DATE-FOUND-SWITCH.
020000*
020100 160-ADD-NEW-TABLE-ENTRY.
020200*
020300     IF WS-ENTRY-COUNT < WT-TABLE-MAX
020400         ADD 1 TO WS-ENTRY-COUNT
020500         MOVE WS-ENTRY-COUNT TO WS-TABLE-SUB
020600         MOVE ID-DATE TO IT-DATE(WS-TABLE-SUB)
020700         MOVE "N" TO IT-MATCHED-SWITCH(WS-TABLE-SUB)
020800         ADD 1 TO WS-DATES-LOADED-COUNT
020900         MOVE "Y" TO DATE-FOUND-SWITCH
021000     ELSE
021100         DISPLAY "TSI3000 - IMPORT TABLE FULL, DATE " ID-DATE
021200             " DISCARDED".
021300*
021400 300-MATCH-STORE-IMPORT.
021500*
021600     READ OLDSTOR
021700         AT END
021800             MOVE "Y" TO OLD-STORE-EOF-SWITCH
021900         NOT AT END
022000             PERFORM 350-APPLY-IMPORT-TRANSACTION
022100             PERFORM 360-PROCESS-LO-STORE.
022200*
022300 350-APPLY-IMPORT-TRANSACTION.
022400*
022500     MOVE "N" TO DATE-FOUND-SWITCH.
022600     PERFORM 150-SEARCH-TABLE-FOR-DATE
022700         VARYING WS-TABLE-SUB FROM 1 BY 1
022800         UNTIL WS-TABLE-SUB > WS-ENTRY-COUNT
022900            OR DATE-FOUND-IN-TABLE.
023000     IF DATE-FOUND-IN-TABLE
023100         PERFORM 355-OVERWRITE-SUPPLIED-CELLS
023200             VARYING WS-TYPE-SUB FROM 1 BY 1
023300             UNTIL WS-TYPE-SUB > 4
023400         MOVE "Y" TO IT-MATCHED-SWITCH(WS-TABLE-SUB).
023500*
023600 355-OVERWRITE-SUPPLIED-CELLS.
023700*
023800     PERFORM 357-OVERWRITE-ONE-CELL
023900         VARYING WS-SIZE-SUB FROM 1 BY 1
024000         UNTIL WS-SIZE-SUB > 7.
024100*
024200 357-OVERWRITE-ONE-CELL.
024300*
024400     IF IT-CELL-SUPPLIED(WS-TABLE-SUB, WS-TYPE-SUB, WS-SIZE-SUB)
024500         MOVE IT-CELL-QTY(WS-TABLE-SUB, WS-TYPE-SUB, WS-SIZE-SUB)
024600             TO DR-SIZE-QTY(WS-TYPE-SUB, WS-SIZE-SUB).
024700*
024800 360-PROCESS-LO-STORE.
024900*
025000     MOVE DR-REC-DATE      TO SW-DATE.
025100     MOVE DR-REC-TIMESTAMP TO SW-TIMESTAMP.
025200     MOVE DR-REC-NOTE      TO SW-NOTE.
025300     MOVE DR-REC-QTY       TO SW-REC-QTY.
025400     RELEASE SORT-WORK-RECORD.
025500*
025600 380-ADD-IMPORTED-DATE.
025700*
025800     IF NOT IT-MATCHED-STORE-DATE(WS-TABLE-SUB)
025900         MOVE IT-DATE(WS-TABLE-SUB) TO SW-DATE
026000         STRING SW-DATE         DELIMITED BY SIZE
026100                "T12:00:00"     DELIMITED BY SIZE
026200             INTO SW-TIMESTAMP
026300         MOVE "IMPORT"          TO SW-NOTE
026400         MOVE ZERO              TO SW-REC-QTY
026500         PERFORM 385-COPY-TABLE-CELLS
026600             VARYING WS-TYPE-SUB FROM 1 BY 1
026700             UNTIL WS-TYPE-SUB > 4
026800         RELEASE SORT-WORK-RECORD.
026900*
027000 385-COPY-TABLE-CELLS.
027100*
027200     PERFORM 387-COPY-ONE-CELL
027300         VARYING WS-SIZE-SUB FROM 1 BY 1
027400         UNTIL WS-SIZE-SUB > 7.
027500*
027600 387-COPY-ONE-CELL.
027700*
027800     IF IT-CELL-SUPPLIED(WS-TABLE-SUB, WS-TYPE-SUB, WS-SIZE-SUB)
027900         MOVE IT-CELL-QTY(WS-TABLE-SUB, WS-TYPE-SUB, WS-SIZE-SUB)
028000             TO SW-SIZE-QTY(WS-TYPE-SUB, WS-SIZE-SUB).
028100*
028200 400-RESEQUENCE-DAILY-RECORDS.
028300*
028400     PERFORM 410-RETURN-SORT-RECORD
028500         UNTIL SORTWORK-EOF.
028600*
028700 410-RETURN-SORT-RECORD.
028800*
028900     RETURN SORTWORK INTO SORT-WORK-RECORD
029000         AT END
029100             MOVE "Y" TO SORTWORK-EOF-SWITCH
029200         NOT AT END
029300             PERFORM 420-WRITE-NEW-STORE-RECORD.
029400*
029500 420-WRITE-NEW-STORE-RECORD.
029600*
029700     MOVE SW-DATE      TO DR-REC-DATE.
029800     MOVE SW-TIMESTAMP TO DR-REC-TIMESTAMP.
029900     MOVE SW-NOTE      TO DR-REC-NOTE.
030000     MOVE SW-REC-QTY   TO DR-REC-QTY.
030100     WRITE NEWSTOR FROM DR-DAILY-RECORD.
030200     IF NOT NEWSTOR-SUCCESSFUL
030300         DISPLAY "TSI3000 - WRITE ERROR ON NEWSTOR FOR DATE "
030400             DR-REC-DATE
030500         DISPLAY "FILE STATUS CODE IS " NEWSTOR-FILE-STATUS.
030600*
030700 500-WRITE-IMPORT-TOTALS.
030800*
030900     IF WS-CELLS-LOADED-COUNT = ZERO
031000         DISPLAY "TSI3000 - NO IMPORT DATA FOUND, NOTHING MERGED"
031100     ELSE
031200         DISPLAY "TSI3000 - DISTINCT DATES IMPORTED: "
031300             WS-DATES-LOADED-COUNT
031400         DISPLAY "TSI3000 - TOTAL CELLS LOADED:      "
031500             WS-CELLS-LOADED-COUNT.
