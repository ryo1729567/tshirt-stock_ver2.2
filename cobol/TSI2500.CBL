000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  TSI2500.
000400 AUTHOR.      R. J. KOWALSKI.
000500 INSTALLATION. WAREHOUSE SYSTEMS - STOCK CONTROL.
000600 DATE-WRITTEN. 11/06/94.
000700 DATE-COMPILED.
000800 SECURITY.    UNCLASSIFIED.
000900*
001000******************************************************************
001100*  TSI2500 - VENDOR MATRIX STOCK FILE READER.
001200*
001300*  READS ONE VENDOR MATRIX STOCK FILE (SIZES DOWN THE SIDE, DATES
001400*  ACROSS THE TOP) AND WRITES ONE IMPORT-FILE DETAIL RECORD PER
001500*  OCCUPIED CELL, FOR TSI3000 TO MERGE INTO THE DAILY STORE.
001600*  THE FIRST LINE OF THE MATRIX FILE IS A CONTROL RECORD CARRYING
001700*  THE ORIGINAL VENDOR FILE NAME, FROM WHICH THE PRODUCT COLOR AND
001800*  MARK TOKENS ARE LIFTED TO DETERMINE THE 1-4 TYPE CODE.  THE
001900*  NEXT RECORD WITH "SIZE" IN COLUMN ONE IS THE HEADER ROW; DATE
002000*  CELLS ACROSS IT BUILD THE COLUMN MAP.  EVERY ROW AFTER THAT IS
002100*  A SIZE ROW, ITS LABEL NORMALIZED BY THE STANDARD PRECEDENCE
002200*  (150, 160, XXL/3L, XL/LL, L, M, S) BEFORE ITS CELLS ARE POSTED.
002300*  A FILE WITH NO RECOGNIZABLE COLOR/MARK PAIR OR NO HEADER ROW IS
002400*  REJECTED WHOLE; A ROW OR COLUMN THAT WILL NOT NORMALIZE IS
002500*  SKIPPED AND THE REST OF THE FILE KEEPS GOING.
002600******************************************************************
002700*  CHANGE LOG
002800*  DATE     BY   TICKET    DESCRIPTION
002900*  -------- ---- --------- --------------------------------------
003000*  11/06/94 RJK  WH-0171   ORIGINAL PROGRAM, WRITTEN AHEAD OF
003100*                          TSI3000 TO SUPPLY ITS IMPORT-FILE
003200*  06/03/97 CPT  WH-0233   PASSED THROUGH NEGATIVE CELL VALUES
003300*                          UNCHANGED, TO MATCH THE WIDENED ID-QTY
003400*                          IN TSI-COPY-IMPRT
003500*  01/14/99 DMS  Y2K-0007  CONFIRMED HEADER DATE CELLS ARE STORED
003600*                          WITH A 4-DIGIT YEAR BEFORE THEY REACH
003700*                          THE IMPORT-FILE
003800*  05/19/08 CPT  WH-0351   ACCEPT 1- AND 2-DIGIT MONTH/DAY IN THE
003900*                          HEADER DATE CELLS (VENDOR STOPPED
004000*                          ZERO-PADDING THEIR EXPORT THIS YEAR)
004100******************************************************************
004200*
004300 ENVIRONMENT DIVISION.
004400*
004500 CONFIGURATION SECTION.
004600*
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900*
005000 INPUT-OUTPUT SECTION.
005100*
005200 FILE-CONTROL.
005300*
005400     SELECT MATRIX-FILE ASSIGN TO "MATRIXIN"
005500                    ORGANIZATION IS LINE SEQUENTIAL
005600                    FILE STATUS IS MATRIX-FILE-STATUS.
005700     SELECT IMPORT-FILE ASSIGN TO "IMPORTIN"
005800                    ORGANIZATION IS LINE SEQUENTIAL
005900                    FILE STATUS IS IMPORT-FILE-STATUS.
006000*
006100 DATA DIVISION.
006200*
006300 FILE SECTION.
006400*
006500 FD  MATRIX-FILE.
006600*
006700 01  MATRIX-LINE                   PIC X(132).
006800*
006900 FD  IMPORT-FILE.
007000*
007100 COPY TSI-COPY-IMPRT.
007200*
007300 WORKING-STORAGE SECTION.
007400*
007500 77  WT-COLUMN-MAX                   PIC S9(3) VALUE +13 COMP.
007600*
007700 01  SWITCHES.
007800     05  MATRIX-EOF-SWITCH             PIC X    VALUE "N".
007900         88  MATRIX-EOF                            VALUE "Y".
008000     05  HEADER-FOUND-SWITCH           PIC X    VALUE "N".
008100         88  HEADER-FOUND                          VALUE "Y".
008200     05  TYPE-VALID-SWITCH             PIC X    VALUE "N".
008300         88  TYPE-DETERMINED                        VALUE "Y".
008400     05  SIZE-NORMALIZED-SWITCH        PIC X    VALUE "N".
008500         88  SIZE-NORMALIZED                        VALUE "Y".
008600     05  CELL-SCAN-DONE-SWITCH         PIC X    VALUE "N".
008700         88  CELL-SCAN-DONE                         VALUE "Y".
008710     05  CELL-NEGATIVE-SWITCH          PIC X    VALUE "N".
008720         88  CELL-NEGATIVE                          VALUE "Y".
008800     05  FILLER                        PIC X.
008900*
009000 01  FILE-STATUS-FIELDS.
009100     05  MATRIX-FILE-STATUS            PIC XX.
009200         88  MATRIX-FILE-SUCCESSFUL           VALUE "00".
009300     05  IMPORT-FILE-STATUS            PIC XX.
009400         88  IMPORT-FILE-SUCCESSFUL           VALUE "00".
009500     05  FILLER                        PIC X(2).
009600*
009700 01  FILE-STATUS-NUMERIC-VIEW REDEFINES FILE-STATUS-FIELDS.
009800*        NUMERIC VIEW OF THE STATUS CODES FOR THE OPERATOR LOG.
009900     05  MATRIX-STATUS-NUM             PIC 99.
010000     05  IMPORT-STATUS-NUM             PIC 99.
010100*
010200 01  MATRIX-CONTROL-FIELDS.
010300*        FIRST RECORD OF THE MATRIX FILE - CARRIES THE ORIGINAL
010400*        VENDOR FILE NAME FOR TYPE-CODE DETERMINATION.
010500     05  MC-CONTROL-TAG                PIC X(8).
010600         88  MC-TAG-VALID                     VALUE "FILENAME".
010700     05  MC-SOURCE-FILENAME            PIC X(40).
010800     05  FILLER                        PIC X(4).
010900*
011000 01  MATRIX-CONTROL-BYTES REDEFINES MATRIX-CONTROL-FIELDS.
011100*        FLAT BYTE VIEW OF THE CONTROL RECORD, OPERATOR DISPLAY.
011200     05  MC-CONTROL-ALL-BYTES          PIC X(52).
011300*
011400 01  MATRIX-TYPE-FIELDS COMP.
011500     05  MR-TYPE-CODE                  PIC S9(1).
011600         88  MR-TYPE-WHITE-NO-MARK            VALUE 1.
011700         88  MR-TYPE-BLACK-NO-MARK            VALUE 2.
011800         88  MR-TYPE-WHITE-WITH-MARK          VALUE 3.
011900         88  MR-TYPE-BLACK-WITH-MARK          VALUE 4.
012000     05  FILLER                        PIC S9(1).
012100*
012200 01  WS-FILENAME-TOKEN-COUNTS COMP.
012300     05  WS-WHITE-COUNT                PIC S9(3).
012400     05  WS-BLACK-COUNT                PIC S9(3).
012500     05  WS-WITH-MARK-COUNT            PIC S9(3).
012600     05  WS-NO-MARK-COUNT              PIC S9(3).
012700     05  FILLER                        PIC S9(3).
012800*
012900 01  MATRIX-CELL-TABLE.
013000*        ONE RECORD UNSTRUNG INTO 14 COMMA-DELIMITED FIELDS -
013100*        FIELD 1 IS THE ROW LABEL, 2 THRU 14 ARE THE DATE COLUMNS.
013200     05  MC-FIELD OCCURS 14 TIMES      PIC X(10).
013300*
013400 01  MATRIX-CELL-TABLE-R REDEFINES MATRIX-CELL-TABLE.
013500     05  MC-ROW-LABEL                  PIC X(10).
013600     05  MC-COLUMN OCCURS 13 TIMES     PIC X(10).
013700*
013800 01  WS-DATE-COLUMN-TABLE.
013900*        BUILT ONCE FROM THE HEADER ROW; WS-COLUMN-VALID(N) STAYS
014000*        "N" FOR ANY HEADER CELL THAT DID NOT PARSE AS A DATE.
014100     05  WS-DATE-COLUMN OCCURS 13 TIMES PIC X(10).
014200     05  WS-COLUMN-VALID-SWITCH OCCURS 13 TIMES PIC X VALUE "N".
014300         88  WS-COLUMN-VALID                  VALUE "Y".
014400*
014500 01  WS-HEADER-DATE-PARSE-FIELDS.
014600     05  WS-HDR-YEAR-RAW               PIC X(4).
014700     05  WS-HDR-MONTH-RAW              PIC X(2).
014800     05  WS-HDR-DAY-RAW                PIC X(2).
014900     05  FILLER                        PIC X(2).
015000*
015100 01  WS-SUBSCRIPTS COMP.
015200     05  WS-COL-SUB                    PIC S9(3).
015300     05  WS-ROW-SIZE-INDEX             PIC S9(3).
015400     05  WS-CELL-CHAR-SUB              PIC S9(3).
015500     05  FILLER                        PIC S9(3).
015600*
015700 01  WS-COUNTERS COMP.
015800     05  WS-TOKEN-COUNT                PIC S9(3).
015900     05  WS-CELLS-LOADED-COUNT         PIC S9(7) VALUE ZERO.
016000     05  FILLER                        PIC S9(3).
016100*
016200 01  WS-CELL-QTY-FIELDS.
016300     05  WS-CELL-QTY                   PIC S9(5) COMP.
016400     05  WS-CELL-DIGIT                 PIC 9.
016500     05  FILLER                        PIC X(4).
016600*
016700 PROCEDURE DIVISION.
016800*
016900 000-IMPORT-MATRIX-FILE.
017000*
017100     OPEN INPUT  MATRIX-FILE
017200         OUTPUT IMPORT-FILE.
017300     PERFORM 050-DETERMINE-TYPE-FROM-FILENAME.
017400     IF TYPE-DETERMINED
017500         PERFORM 100-FIND-HEADER-ROW THRU 100-FIND-HEADER-ROW-EXIT
017600         IF HEADER-FOUND
017700             PERFORM 200-BUILD-DATE-COLUMN-MAP
017800             PERFORM 300-PROCESS-DATA-ROWS
017900                 UNTIL MATRIX-EOF
018000         ELSE
018100             DISPLAY "TSI2500 - NO HEADER ROW, NOTHING LOADED"
018200     ELSE
018300         DISPLAY "TSI2500 - FILE TYPE NOT DETERMINED".
018400     PERFORM 500-WRITE-LOAD-TOTALS.
018500     CLOSE MATRIX-FILE
018600         IMPORT-FILE.
018700     STOP RUN.
018800*
018900*  READS THE FIRST RECORD OF THE FILE, A CONTROL RECORD OF THE
019000*  FORM "FILENAME,<ORIGINAL VENDOR FILE NAME>", AND SCANS THE
019100*  FILE NAME FOR ONE COLOR TOKEN (WHITE/BLACK) AND ONE MARK TOKEN
019200*  (WITH-MARK/NO-MARK).  EITHER TOKEN MISSING OR DUPLICATED MAKES
019300*  THE TYPE AMBIGUOUS, AND THE WHOLE FILE IS REJECTED.
019400 050-DETERMINE-TYPE-FROM-FILENAME.
019500*
019600     READ MATRIX-FILE INTO MATRIX-LINE
019700         AT END
019800             DISPLAY "TSI2500 - MATRIX FILE EMPTY, NO CONTROL REC"
019900             MOVE "Y" TO MATRIX-EOF-SWITCH.
020000     IF NOT MATRIX-EOF
020100         UNSTRING MATRIX-LINE DELIMITED BY ","
020200             INTO MC-CONTROL-TAG MC-SOURCE-FILENAME
020300         IF MC-TAG-VALID
020400             PERFORM 060-SCAN-FILENAME-TOKENS
020500         ELSE
020600             DISPLAY "TSI2500 - FIRST RECORD NOT A FILENAME "
020700                 "RECORD, ABORT".
020800*
020900 060-SCAN-FILENAME-TOKENS.
021000*
021100     MOVE ZERO TO WS-WHITE-COUNT     WS-BLACK-COUNT
021200         WS-WITH-MARK-COUNT WS-NO-MARK-COUNT.
021300     INSPECT MC-SOURCE-FILENAME TALLYING WS-WHITE-COUNT
021400         FOR ALL "WHITE".
021500     INSPECT MC-SOURCE-FILENAME TALLYING WS-BLACK-COUNT
021600         FOR ALL "BLACK".
021700     INSPECT MC-SOURCE-FILENAME TALLYING WS-NO-MARK-COUNT
021800         FOR ALL "NO-MARK".
021900     INSPECT MC-SOURCE-FILENAME TALLYING WS-WITH-MARK-COUNT
022000         FOR ALL "WITH-MARK".
022100     PERFORM 070-ASSIGN-TYPE-CODE.
022200*
022300*  COLOR AND MARK EACH NEED EXACTLY ONE TOKEN PRESENT; ZERO OR
022400*  BOTH IS AMBIGUOUS AND THE FILE IS LEFT UNDETERMINED.
022500 070-ASSIGN-TYPE-CODE.
022600*
022700     IF (WS-WHITE-COUNT > ZERO AND WS-BLACK-COUNT > ZERO)
022800         OR (WS-WHITE-COUNT = ZERO AND WS-BLACK-COUNT = ZERO)
022900         DISPLAY "TSI2500 - COLOR TOKEN AMBIGUOUS OR MISSING"
023000     ELSE
023100         IF (WS-WITH-MARK-COUNT > ZERO AND
023200                  WS-NO-MARK-COUNT > ZERO)
023300             DISPLAY "TSI2500 - MARK TOKEN AMBIGUOUS OR MISSING"
023400         ELSE
023500             PERFORM 080-SET-TYPE-FROM-TOKENS
023600             MOVE "Y" TO TYPE-VALID-SWITCH.
023700*
023800 080-SET-TYPE-FROM-TOKENS.
023900*
024000     EVALUATE TRUE
024100         WHEN WS-WHITE-COUNT > ZERO AND WS-NO-MARK-COUNT > ZERO
024200             MOVE 1 TO MR-TYPE-CODE
024300         WHEN WS-BLACK-COUNT > ZERO AND WS-NO-MARK-COUNT > ZERO
024400             MOVE 2 TO MR-TYPE-CODE
024500         WHEN WS-WHITE-COUNT > ZERO AND WS-WITH-MARK-COUNT > ZERO
024600             MOVE 3 TO MR-TYPE-CODE
024700         WHEN OTHER
024800             MOVE 4 TO MR-TYPE-CODE.
024900*
025000*  READS RECORDS UNTIL IT FINDS THE ONE WITH "SIZE" IN COLUMN
025100*  ONE, THE HEADER ROW.  CODED WITH AN INTERNAL GO TO RATHER THAN
025200*  A PERFORM ... UNTIL SO THE LOOP AND THE EARLY EXIT ON EOF SHARE
025300*  ONE PERFORM ... THRU RANGE, THE OLDER SCAN-AND-EXIT STYLE.
025400 100-FIND-HEADER-ROW.
025500*
025600     PERFORM 110-READ-MATRIX-ROW.
025700     IF MATRIX-EOF
025800         GO TO 100-FIND-HEADER-ROW-EXIT.
025900     IF MC-ROW-LABEL = "SIZE"
026000         MOVE "Y" TO HEADER-FOUND-SWITCH
026100         GO TO 100-FIND-HEADER-ROW-EXIT.
026200     GO TO 100-FIND-HEADER-ROW.
026300 100-FIND-HEADER-ROW-EXIT.
026400     EXIT.
026500*
026600 110-READ-MATRIX-ROW.
026700*
026800     READ MATRIX-FILE INTO MATRIX-LINE
026900         AT END
027000             MOVE "Y" TO MATRIX-EOF-SWITCH.
027100     IF NOT MATRIX-EOF
027200         UNSTRING MATRIX-LINE DELIMITED BY ","
027300             INTO MC-FIELD(1) MC-FIELD(2) MC-FIELD(3) MC-FIELD(4)
027400                  MC-FIELD(5) MC-FIELD(6) MC-FIELD(7) MC-FIELD(8)
027500                  MC-FIELD(9) MC-FIELD(10) MC-FIELD(11)
027600                  MC-FIELD(12) MC-FIELD(13) MC-FIELD(14).
027700*
027800*  BUILDS WS-DATE-COLUMN(1) THRU (13) FROM THE HEADER ROW'S 13
027900*  DATE CELLS, LEFT OVER FROM 100-FIND-HEADER-ROW'S LAST READ.
028000 200-BUILD-DATE-COLUMN-MAP.
028100*
028200     PERFORM 210-PARSE-ONE-DATE-COLUMN
028300         VARYING WS-COL-SUB FROM 1 BY 1
028400         UNTIL WS-COL-SUB > WT-COLUMN-MAX.
028500*
028600 210-PARSE-ONE-DATE-COLUMN.
028700*
028800     MOVE "N" TO WS-COLUMN-VALID-SWITCH(WS-COL-SUB).
028900     IF MC-COLUMN(WS-COL-SUB) NOT = SPACE
029000         PERFORM 220-TRY-PARSE-DATE-CELL.
029100*
029200*  ACCEPTS YYYY-MM-DD AND YYYY/M/D STYLE CELLS (1- OR 2-DIGIT
029300*  MONTH AND DAY); ANYTHING ELSE LEAVES THE COLUMN INVALID.
029400 220-TRY-PARSE-DATE-CELL.
029500*
029600     MOVE SPACE TO WS-HDR-YEAR-RAW  WS-HDR-MONTH-RAW
029700         WS-HDR-DAY-RAW.
029800     UNSTRING MC-COLUMN(WS-COL-SUB) DELIMITED BY "-" OR "/"
029900         INTO WS-HDR-YEAR-RAW WS-HDR-MONTH-RAW WS-HDR-DAY-RAW.
030000     IF WS-HDR-YEAR-RAW IS NUMERIC
030100         IF WS-HDR-MONTH-RAW IS NUMERIC OR
030200             (WS-HDR-MONTH-RAW(2:1) = SPACE AND
030300             WS-HDR-MONTH-RAW(1:1) IS NUMERIC)
030400             IF WS-HDR-DAY-RAW IS NUMERIC OR
030500                 (WS-HDR-DAY-RAW(2:1) = SPACE AND
030600                 WS-HDR-DAY-RAW(1:1) IS NUMERIC)
030700                 PERFORM 230-ZERO-PAD-MONTH-DAY
030800                 PERFORM 240-STORE-DATE-COLUMN.
030900*
031000*  A BARE SINGLE DIGIT PARSED BY UNSTRING LEAVES A TRAILING
031100*  SPACE; SWAP IT AHEAD OF THE DIGIT AND SET A LEADING ZERO.
031200 230-ZERO-PAD-MONTH-DAY.
031300*
031400     IF WS-HDR-MONTH-RAW(2:1) = SPACE
031500         MOVE WS-HDR-MONTH-RAW(1:1) TO WS-HDR-MONTH-RAW(2:1)
031600         MOVE "0"                  TO WS-HDR-MONTH-RAW(1:1).
031700     IF WS-HDR-DAY-RAW(2:1) = SPACE
031800         MOVE WS-HDR-DAY-RAW(1:1) TO WS-HDR-DAY-RAW(2:1)
031900         MOVE "0"                TO WS-HDR-DAY-RAW(1:1).
032000*
032100 240-STORE-DATE-COLUMN.
032200*
032300     STRING WS-HDR-YEAR-RAW  DELIMITED BY SIZE
032400         "-"              DELIMITED BY SIZE
032500         WS-HDR-MONTH-RAW DELIMITED BY SIZE
032600         "-"              DELIMITED BY SIZE
032700         WS-HDR-DAY-RAW   DELIMITED BY SIZE
032800         INTO WS-DATE-COLUMN(WS-COL-SUB).
032900     MOVE "Y" TO WS-COLUMN-VALID-SWITCH(WS-COL-SUB).
033000*
033100*  ONE SIZE ROW PER CALL.  A LABEL THAT WILL NOT NORMALIZE TO ONE
033200*  OF THE SEVEN SIZES IS SKIPPED WHOLE, CELLS AND ALL.
033300 300-PROCESS-DATA-ROWS.
033400*
033500     PERFORM 110-READ-MATRIX-ROW.
033600     IF NOT MATRIX-EOF
033700         PERFORM 320-NORMALIZE-ROW-SIZE
033800         IF SIZE-NORMALIZED
033900             PERFORM 330-POST-ONE-DATE-COLUMN
034000                 VARYING WS-COL-SUB FROM 1 BY 1
034100                 UNTIL WS-COL-SUB > WT-COLUMN-MAX
034200         ELSE
034300             DISPLAY "TSI2500 - SIZE LABEL NOT RECOGNIZED".
034400*
034500*  PRECEDENCE IS MANDATORY: 150 AHEAD OF 160, XXL/3L AHEAD OF
034600*  XL/LL, XL/LL AHEAD OF L, SO A LABEL CONTAINING "XXL" IS NEVER
034700*  MISREAD AS "XL".  FIRST MATCH WINS, NO FALL-THROUGH AFTER.
034800 320-NORMALIZE-ROW-SIZE.
034900*
035000     MOVE "N" TO SIZE-NORMALIZED-SWITCH.
035100     PERFORM 321-TRY-150.
035200     IF NOT SIZE-NORMALIZED
035300         PERFORM 322-TRY-160.
035400     IF NOT SIZE-NORMALIZED
035500         PERFORM 323-TRY-XXL.
035600     IF NOT SIZE-NORMALIZED
035700         PERFORM 324-TRY-XL.
035800     IF NOT SIZE-NORMALIZED
035900         PERFORM 325-TRY-L.
036000     IF NOT SIZE-NORMALIZED
036100         PERFORM 326-TRY-M.
036200     IF NOT SIZE-NORMALIZED
036300         PERFORM 327-TRY-S.
036400*
036500 321-TRY-150.
036600*
036700     MOVE ZERO TO WS-TOKEN-COUNT.
036800     INSPECT MC-ROW-LABEL TALLYING WS-TOKEN-COUNT FOR ALL "150".
036900     IF WS-TOKEN-COUNT > ZERO
037000         MOVE 1 TO WS-ROW-SIZE-INDEX
037100         MOVE "Y" TO SIZE-NORMALIZED-SWITCH.
037200*
037300 322-TRY-160.
037400*
037500     MOVE ZERO TO WS-TOKEN-COUNT.
037600     INSPECT MC-ROW-LABEL TALLYING WS-TOKEN-COUNT FOR ALL "160".
037700     IF WS-TOKEN-COUNT > ZERO
037800         MOVE 2 TO WS-ROW-SIZE-INDEX
037900         MOVE "Y" TO SIZE-NORMALIZED-SWITCH.
038000*
038100 323-TRY-XXL.
038200*
038300     MOVE ZERO TO WS-TOKEN-COUNT.
038400     INSPECT MC-ROW-LABEL TALLYING WS-TOKEN-COUNT FOR ALL "XXL".
038500     IF WS-TOKEN-COUNT = ZERO
038600         INSPECT MC-ROW-LABEL TALLYING WS-TOKEN-COUNT
038700             FOR ALL "3L".
038800     IF WS-TOKEN-COUNT > ZERO
038900         MOVE 7 TO WS-ROW-SIZE-INDEX
039000         MOVE "Y" TO SIZE-NORMALIZED-SWITCH.
039100*
039200 324-TRY-XL.
039300*
039400     MOVE ZERO TO WS-TOKEN-COUNT.
039500     INSPECT MC-ROW-LABEL TALLYING WS-TOKEN-COUNT FOR ALL "XL".
039600     IF WS-TOKEN-COUNT = ZERO
039700         INSPECT MC-ROW-LABEL TALLYING WS-TOKEN-COUNT
039800             FOR ALL "LL".
039900     IF WS-TOKEN-COUNT > ZERO
040000         MOVE 6 TO WS-ROW-SIZE-INDEX
040100         MOVE "Y" TO SIZE-NORMALIZED-SWITCH.
040200*
040300 325-TRY-L.
040400*
040500     MOVE ZERO TO WS-TOKEN-COUNT.
040600     INSPECT MC-ROW-LABEL TALLYING WS-TOKEN-COUNT FOR ALL "L".
040700     IF WS-TOKEN-COUNT > ZERO
040800         MOVE 5 TO WS-ROW-SIZE-INDEX
040900         MOVE "Y" TO SIZE-NORMALIZED-SWITCH.
041000*
041100 326-TRY-M.
041200*
041300     MOVE ZERO TO WS-TOKEN-COUNT.
041400     INSPECT MC-ROW-LABEL TALLYING WS-TOKEN-COUNT FOR ALL "M".
041500     IF WS-TOKEN-COUNT > ZERO
041600         MOVE 4 TO WS-ROW-SIZE-INDEX
041700         MOVE "Y" TO SIZE-NORMALIZED-SWITCH.
041800*
041900 327-TRY-S.
042000*
042100     MOVE ZERO TO WS-TOKEN-COUNT.
042200     INSPECT MC-ROW-LABEL TALLYING WS-TOKEN-COUNT FOR ALL "S".
042300     IF WS-TOKEN-COUNT > ZERO
042400         MOVE 3 TO WS-ROW-SIZE-INDEX
042500         MOVE "Y" TO SIZE-NORMALIZED-SWITCH.
042600*
042700 330-POST-ONE-DATE-COLUMN.
042800*
042900     IF WS-COLUMN-VALID(WS-COL-SUB)
043000         PERFORM 340-POST-ONE-CELL.
043100*
043200 340-POST-ONE-CELL.
043300*
043400     PERFORM 345-CONVERT-CELL-QTY.
043500     MOVE WS-DATE-COLUMN(WS-COL-SUB) TO IMP-DATE.
043600     MOVE MR-TYPE-CODE               TO IMP-TYPE.
043700     MOVE WS-ROW-SIZE-INDEX          TO IMP-SIZE.
043800     MOVE WS-CELL-QTY                TO IMP-QTY.
043900     WRITE IMPORT-FILE FROM ID-IMPORT-DETAIL.
044000     IF IMPORT-FILE-SUCCESSFUL
044100         ADD 1 TO WS-CELLS-LOADED-COUNT
044200     ELSE
044300         DISPLAY "TSI2500 - WRITE ERROR ON IMPORT-FILE, STATUS "
044400             IMPORT-FILE-STATUS.
044500*
044600*  NUMERIC CELL TRUNCATES TO ITS INTEGER PART; BLANK OR
044700*  NON-NUMERIC CELLS POST AS ZERO, PER THE MERGE RULE.  SCANNED
044800*  BYTE BY BYTE SO A SHORT CELL VALUE IS NOT LOST TO SPACE-FILL
044900*  THE WAY A PIC X MOVE OR AN IS NUMERIC TEST WOULD LOSE IT.  A
044910*  LEADING "-" IS NOT A DIGIT AND IS NOT COUNTED AS ONE; IT ONLY
044920*  FLIPS THE SIGN OF WHAT FOLLOWS, PER WH-0233 BELOW.
045000 345-CONVERT-CELL-QTY.
045100*
045200     MOVE ZERO TO WS-CELL-QTY.
045300     MOVE "N" TO CELL-SCAN-DONE-SWITCH.
045310     MOVE "N" TO CELL-NEGATIVE-SWITCH.
045400     PERFORM 346-SCAN-ONE-CELL-CHAR
045500         VARYING WS-CELL-CHAR-SUB FROM 1 BY 1
045600         UNTIL WS-CELL-CHAR-SUB > 10 OR CELL-SCAN-DONE.
045610     IF CELL-NEGATIVE
045620         COMPUTE WS-CELL-QTY = WS-CELL-QTY * -1.
045700*
045800*  STOPS AT THE FIRST NON-DIGIT - A DECIMAL POINT, A TRAILING
045900*  BLANK, OR A STRAY CHARACTER - AND LEAVES THE REST UNSCANNED.
045910*  A "-" IN THE FIRST BYTE IS THE ONE EXCEPTION - IT SETS THE SIGN
045920*  SWITCH FOR 345 ABOVE AND THE SCAN CONTINUES ON THE NEXT BYTE.
046000 346-SCAN-ONE-CELL-CHAR.
046100*
046110     IF WS-CELL-CHAR-SUB = 1 AND
046120         MC-COLUMN(WS-COL-SUB)(1:1) = "-"
046130         MOVE "Y" TO CELL-NEGATIVE-SWITCH
046200     ELSE
046210         IF MC-COLUMN(WS-COL-SUB)(WS-CELL-CHAR-SUB:1) IS NUMERIC
046300             MOVE MC-COLUMN(WS-COL-SUB)(WS-CELL-CHAR-SUB:1)
046400                 TO WS-CELL-DIGIT
046500             COMPUTE WS-CELL-QTY =
046600                 WS-CELL-QTY * 10 + WS-CELL-DIGIT
046700         ELSE
046800             MOVE "Y" TO CELL-SCAN-DONE-SWITCH.
046900*
047000 500-WRITE-LOAD-TOTALS.
047100*
047200     IF WS-CELLS-LOADED-COUNT = ZERO
047300         DISPLAY "TSI2500 - NO MATRIX CELLS LOADED"
047400     ELSE
047500         DISPLAY "TSI2500 - MATRIX CELLS WRITTEN TO IMPORT-FILE: "
047600             WS-CELLS-LOADED-COUNT.
