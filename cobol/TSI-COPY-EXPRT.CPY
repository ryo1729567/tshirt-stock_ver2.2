000100*****************************************************************
000200*  TSI-COPY-EXPRT.CPY
000300*  EXPORT DETAIL RECORD LAYOUT - FLAT DATE/TYPE/SIZE/QTY ROW.
000400*  USED BY TSI5000.
000500*****************************************************************
000600*  CHANGE LOG
000700*  DATE     BY   TICKET    DESCRIPTION
000800*  -------- ---- --------- --------------------------------------
000900*  11/20/94 RJK  WH-0171   ORIGINAL LAYOUT
001000*****************************************************************
001100  01  ED-EXPORT-DETAIL.
001200      05  ED-DATE                   PIC X(10).
001300      05  ED-TYPE                   PIC 9.
001400      05  ED-SIZE                   PIC 9.
001500      05  ED-QTY                    PIC S9(5).
001600      05  FILLER                    PIC X(5).
