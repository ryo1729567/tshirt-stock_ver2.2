000100*****************************************************************
000200*  TSI-COPY-DAILY.CPY
000300*  DAILY INVENTORY SNAPSHOT RECORD LAYOUT
000400*  ONE RECORD PER BUSINESS DATE, STORE KEPT DATE-DESCENDING.
000500*  USED BY TSI1000, TSI2000, TSI3000, TSI5000, TSI6000.
000600*****************************************************************
000700*  CHANGE LOG
000800*  DATE     BY   TICKET    DESCRIPTION
000900*  -------- ---- --------- --------------------------------------
001000*  03/11/91 RJK  WH-0118   ORIGINAL LAYOUT FOR 4-TYPE/7-SIZE STOCK
001100*  09/02/93 RJK  WH-0204   ADDED DR-REC-NOTE ORIGIN-CODE 88-LEVELS
001200*  01/14/99 DMS  Y2K-0007  CONFIRMED 4-DIGIT YEAR IN DR-REC-DATE,
001300*                          NO 2-DIGIT YEAR FIELDS IN THIS COPYBOOK
001400*****************************************************************
001500  01  DR-DAILY-RECORD.
001600      05  DR-REC-DATE              PIC X(10).
001700      05  DR-REC-TIMESTAMP         PIC X(19).
001800      05  DR-REC-NOTE              PIC X(20).
001900          88  DR-NOTE-INITIAL          VALUE "INITIAL".
002000          88  DR-NOTE-MANUAL           VALUE "MANUAL".
002100          88  DR-NOTE-IMPORT           VALUE "IMPORT".
002200      05  DR-REC-QTY.
002300          10  DR-TYPE-QTY OCCURS 4 TIMES.
002400*            (1) WHITE/NO-MARK  (2) BLACK/NO-MARK
002500*            (3) WHITE/WITH-MK  (4) BLACK/WITH-MK
002600              15  DR-SIZE-QTY OCCURS 7 TIMES PIC S9(5).
002700*                DR-SIZE-QTY(1) 150CM (2) 160CM (3) S  (4) M
002800*                DR-SIZE-QTY(5) L     (6) XL    (7) XXL
