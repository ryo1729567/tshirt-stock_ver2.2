000100*****************************************************************
000200*  TSI-COPY-IMPRT.CPY
000300*  IMPORT DETAIL RECORD LAYOUT - ONE CELL PER DATE/TYPE/SIZE
000400*  PARSED FROM THE VENDOR MATRIX STOCK FILES BY THE UPSTREAM
000500*  MATRIX READER.  WRITTEN BY TSI2500, READ AND MERGED BY TSI3000.
000600*****************************************************************
000700*  CHANGE LOG
000800*  DATE     BY   TICKET    DESCRIPTION
000900*  -------- ---- --------- --------------------------------------
001000*  11/20/94 RJK  WH-0171   ORIGINAL LAYOUT
001100*  06/03/97 CPT  WH-0233   WIDENED ID-QTY TO S9(5); NEG COUNTS
001200*                          NEVER WRITTEN, FIELD MUST HOLD A SIGN
001250*  11/06/94 RJK  WH-0171   TSI2500 ADDED AS THE RECORD'S WRITER,
001275*                          AHEAD OF TSI3000'S EXISTING READ/MERGE
001300*****************************************************************
001400  01  ID-IMPORT-DETAIL.
001500      05  ID-DATE                  PIC X(10).
001600      05  ID-TYPE                  PIC 9.
001700          88  ID-TYPE-VALID            VALUE 1 THRU 4.
001800      05  ID-SIZE                  PIC 9.
001900          88  ID-SIZE-VALID            VALUE 1 THRU 7.
002000      05  ID-QTY                   PIC S9(5).
002100      05  FILLER                   PIC X(5).
