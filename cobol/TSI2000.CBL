000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  TSI2000.
000400 AUTHOR.      R. J. KOWALSKI.
000500 INSTALLATION. WAREHOUSE SYSTEMS - STOCK CONTROL.
000600 DATE-WRITTEN. 04/02/91.
000700 DATE-COMPILED.
000800 SECURITY.    UNCLASSIFIED.
000900*
001000*****************************************************************
001100*  TSI2000 - DAILY RECORD MAINTENANCE (INSERT-OR-REPLACE).
001200*
001300*  APPLIES ONE OR MORE MANUAL COUNT-ENTRY TRANSACTIONS TO THE
001400*  DAILY INVENTORY RECORD STORE.  A TRANSACTION FOR A DATE
001500*  ALREADY IN THE STORE REPLACES THAT RECORD WHOLE (TIMESTAMP,
001600*  NOTE AND COUNTS); A TRANSACTION FOR AN UNKNOWN DATE INSERTS A
001700*  NEW RECORD.  THE OLD STORE AND THE TRANSACTIONS ARE MERGED BY
001800*  RUNNING BOTH THROUGH ONE SORT, NEWEST DATE FIRST, WITH THE
001900*  TRANSACTION RECORD MADE TO SORT AHEAD OF THE STORE RECORD ON
002000*  A TIE; THE OUTPUT PROCEDURE THEN KEEPS ONLY THE FIRST RECORD
002100*  OF EACH DATE, WHICH DISCARDS THE STALE STORE RECORD WHEN A
002200*  TRANSACTION WON THE TIE.  THE RESULT IS ALWAYS IN THE CORRECT
002300*  DATE-DESCENDING ORDER WITHOUT A SEPARATE RESEQUENCING PASS.
002400*****************************************************************
002500*  CHANGE LOG
002600*  DATE     BY   TICKET    DESCRIPTION
002700*  -------- ---- --------- --------------------------------------
002800*  04/02/91 RJK  WH-0121   ORIGINAL PROGRAM
002900*  09/02/93 RJK  WH-0204   SORT TIE-BREAK ON SR-SOURCE REPLACES
003000*                          THE OLD TWO-PASS READ/REWRITE LOGIC
003100*  01/14/99 DMS  Y2K-0007  CONFIRMED ALL DATE COMPARISONS ARE ON
003200*                          THE 4-DIGIT-YEAR TEXT FORM, NOT PACKED
003300*  11/02/01 CPT  WH-0277   ADDED ERRTRAN FOR MAINTENANCE RECORDS
003400*                          THAT FAIL THE DATE-FORMAT EDIT
003410*  03/18/14 CPT  WH-0362   WIDENED ERROR-TRANSACTION TO X(169) TO
003420*                          MATCH MAINTENANCE-TRANSACTION - IT WAS
003430*                          TRUNCATING REJECTED RECORDS AT 99 BYTES
003500*****************************************************************
003600*
003700 ENVIRONMENT DIVISION.
003800*
003900 CONFIGURATION SECTION.
004000*
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*
004400 INPUT-OUTPUT SECTION.
004500*
004600 FILE-CONTROL.
004700*
004800     SELECT OLDSTOR  ASSIGN TO "OLDSTOR"
004900                     ORGANIZATION IS LINE SEQUENTIAL.
005000     SELECT MAINTRAN ASSIGN TO "MAINTRAN"
005100                     ORGANIZATION IS LINE SEQUENTIAL.
005200     SELECT NEWSTOR  ASSIGN TO "NEWSTOR"
005300                     ORGANIZATION IS LINE SEQUENTIAL
005400                     FILE STATUS IS NEWSTOR-FILE-STATUS.
005500     SELECT ERRTRAN  ASSIGN TO "ERRTRAN"
005600                     ORGANIZATION IS LINE SEQUENTIAL
005700                     FILE STATUS IS ERRTRAN-FILE-STATUS.
005800     SELECT SORTWORK ASSIGN TO "SRT2WORK".
005900*
006000 DATA DIVISION.
006100*
006200 FILE SECTION.
006300*
006400 FD  OLDSTOR.
006500*
006600 COPY TSI-COPY-DAILY.
006700*
006800 FD  MAINTRAN.
006900*
007000 01  MAINTENANCE-TRANSACTION.
007100     05  MT-DATE                  PIC X(10).
007200     05  MT-REC-QTY.
007300         10  MT-TYPE-QTY OCCURS 4 TIMES.
007400             15  MT-SIZE-QTY OCCURS 7 TIMES PIC S9(5).
007500     05  FILLER                   PIC X(19).
007600*
007700 FD  NEWSTOR.
007800*
007900 01  NEW-STORE-RECORD                PIC X(189).
008000*
008100 FD  ERRTRAN.
008150*        HELD AT THE SAME WIDTH AS MAINTENANCE-TRANSACTION (169
008160*        BYTES) SO A REJECTED RECORD IS CAPTURED WHOLE, NOT CUT
008170*        DOWN TO A SHORTER GENERIC ERROR LINE.
008200*
008300 01  ERROR-TRANSACTION              PIC X(169).
008400*
008500 SD  SORTWORK.
008600*
008700 01  SORT-WORK-RECORD.
008800     05  SR-DATE                  PIC X(10).
008900     05  SR-SOURCE                PIC 9.
009000         88  SR-FROM-TRANSACTION      VALUE 1.
009100         88  SR-FROM-OLD-STORE        VALUE 2.
009200     05  SR-TIMESTAMP             PIC X(19).
009300     05  SR-NOTE                  PIC X(20).
009400         88  SR-NOTE-MANUAL           VALUE "MANUAL".
009500     05  SR-REC-QTY.
009600         10  SR-TYPE-QTY OCCURS 4 TIMES.
009700             15  SR-SIZE-QTY OCCURS 7 TIMES PIC S9(5).
009800     05  FILLER                   PIC X(11) VALUE SPACE.
009900*
010000 WORKING-STORAGE SECTION.
010100*
010200 01  SWITCHES.
010300     05  TRANSACTION-EOF-SWITCH       PIC X    VALUE "N".
010400         88  TRANSACTION-EOF                    VALUE "Y".
010500     05  VALID-TRANSACTION-SWITCH     PIC X    VALUE "Y".
010600         88  VALID-TRANSACTION                  VALUE "Y".
010700     05  OLD-STORE-EOF-SWITCH         PIC X    VALUE "N".
010800         88  OLD-STORE-EOF                       VALUE "Y".
010900     05  SORTWORK-EOF-SWITCH          PIC X    VALUE "N".
011000         88  SORTWORK-EOF                        VALUE "Y".
011100     05  FILLER                       PIC X.
011200*
011300 01  FILE-STATUS-FIELDS.
011400     05  NEWSTOR-FILE-STATUS          PIC XX.
011500         88  NEWSTOR-SUCCESSFUL           VALUE "00".
011600     05  ERRTRAN-FILE-STATUS          PIC XX.
011700         88  ERRTRAN-SUCCESSFUL           VALUE "00".
011800     05  FILLER                       PIC X(2).
011900*
012000 01  FILE-STATUS-NUMERIC-VIEW REDEFINES FILE-STATUS-FIELDS.
012100*        NUMERIC VIEW OF THE STATUS CODES FOR THE OPERATOR LOG.
012200     05  NEWSTOR-STATUS-NUM           PIC 99.
012300     05  ERRTRAN-STATUS-NUM           PIC 99.
012400*
012500 01  WS-PREVIOUS-DATE                 PIC X(10) VALUE SPACE.
012600*
012700 01  WS-SYSTEM-DATE-RAW                PIC 9(8).
012800*
012900 01  WS-SYSTEM-DATE-FIELDS REDEFINES WS-SYSTEM-DATE-RAW.
013000     05  WS-SD-YEAR                   PIC 9(4).
013100     05  WS-SD-MONTH                  PIC 9(2).
013200     05  WS-SD-DAY                    PIC 9(2).
013300*
013400 01  WS-TODAY-TIMESTAMP.
013500     05  WS-TODAY-DATE                PIC X(10).
013600     05  FILLER                       PIC X(9) VALUE "T00:00:00".
013700*
013800 01  WS-TODAY-TIMESTAMP-R REDEFINES WS-TODAY-TIMESTAMP.
013900     05  WS-TODAY-ALL                 PIC X(19).
014000*
014100 PROCEDURE DIVISION.
014200*
014300 000-MAINTAIN-DAILY-RECORDS.
014400*
014500     PERFORM 005-BUILD-TODAY-TIMESTAMP.
014600     OPEN INPUT  OLDSTOR
014700                 MAINTRAN
014800          OUTPUT NEWSTOR
014900                 ERRTRAN.
015000     SORT SORTWORK
015100         ON DESCENDING KEY SR-DATE
015200         ON ASCENDING KEY SR-SOURCE
015300         INPUT PROCEDURE IS 100-RELEASE-SORT-RECORDS
015400         OUTPUT PROCEDURE IS 400-RESEQUENCE-DAILY-RECORDS.
015500     CLOSE OLDSTOR
015600           MAINTRAN
015700           NEWSTOR
015800           ERRTRAN.
015900     STOP RUN.
016000*
016100 005-BUILD-TODAY-TIMESTAMP.
016200*
016300     ACCEPT WS-SYSTEM-DATE-RAW FROM DATE YYYYMMDD.
016400     STRING WS-SD-YEAR  DELIMITED BY SIZE
016500            "-"        DELIMITED BY SIZE
016600            WS-SD-MONTH DELIMITED BY SIZE
016700            "-"        DELIMITED BY SIZE
016800            WS-SD-DAY   DELIMITED BY SIZE
016900         INTO WS-TODAY-DATE.
017000*
017100 100-RELEASE-SORT-RECORDS.
017200*
017300     PERFORM 110-RELEASE-OLD-STORE-RECORDS
017400         UNTIL OLD-STORE-EOF.
017500     PERFORM 150-RELEASE-TRANSACTION-RECORDS
017600         UNTIL TRANSACTION-EOF.
017700*
017800 110-RELEASE-OLD-STORE-RECORDS.
017900*
018000     READ OLDSTOR
018100         AT END
018200             MOVE "Y" TO OLD-STORE-EOF-SWITCH
018300     NOT AT END
018400         MOVE DR-REC-DATE      TO SR-DATE
018500         SET SR-FROM-OLD-STORE TO TRUE
018600         MOVE DR-REC-TIMESTAMP TO SR-TIMESTAMP
018700         MOVE DR-REC-NOTE      TO SR-NOTE
018800         MOVE DR-REC-QTY       TO SR-REC-QTY
018900         RELEASE SORT-WORK-RECORD.
019000*
019100 150-RELEASE-TRANSACTION-RECORDS.
019200*
019300     PERFORM 160-READ-MAINTENANCE-TRANSACTION.
019400     IF NOT TRANSACTION-EOF
019500         PERFORM 170-EDIT-TRANSACTION-DATE
019600         IF VALID-TRANSACTION
019700             PERFORM 180-RELEASE-TRANSACTION-RECORD
019800         ELSE
019900             PERFORM 190-WRITE-ERROR-TRANSACTION.
020000*
020100 160-READ-MAINTENANCE-TRANSACTION.
020200*
020300     READ MAINTRAN
020400         AT END
020500             MOVE "Y" TO TRANSACTION-EOF-SWITCH.
020600*
020700 170-EDIT-TRANSACTION-DATE.
020800*
020900     MOVE "Y" TO VALID-TRANSACTION-SWITCH.
021000     IF MT-DATE = SPACE
021100         MOVE "N" TO VALID-TRANSACTION-SWITCH.
021200*
021300 180-RELEASE-TRANSACTION-RECORD.
021400*
021500     MOVE MT-DATE           TO SR-DATE.
021600     SET SR-FROM-TRANSACTION TO TRUE.
021700     MOVE WS-TODAY-ALL      TO SR-TIMESTAMP.
021800     SET SR-NOTE-MANUAL     TO TRUE.
021900     MOVE MT-REC-QTY        TO SR-REC-QTY.
022000     RELEASE SORT-WORK-RECORD.
022100*
022200 190-WRITE-ERROR-TRANSACTION.
022300*
022400     WRITE ERROR-TRANSACTION FROM MAINTENANCE-TRANSACTION.
022500     IF NOT ERRTRAN-SUCCESSFUL
022600         DISPLAY "TSI2000 - WRITE ERROR ON ERRTRAN, STATUS "
022700             ERRTRAN-FILE-STATUS.
022800*
022900 400-RESEQUENCE-DAILY-RECORDS.
023000*
023100     PERFORM 410-RETURN-SORT-RECORD
023200         UNTIL SORTWORK-EOF.
023300*
023400 410-RETURN-SORT-RECORD.
023500*
023600     RETURN SORTWORK INTO SORT-WORK-RECORD
023700         AT END
023800             MOVE "Y" TO SORTWORK-EOF-SWITCH.
023900     IF NOT SORTWORK-EOF
024000         IF SR-DATE NOT = WS-PREVIOUS-DATE
024100             PERFORM 420-WRITE-WINNING-RECORD
024200             MOVE SR-DATE TO WS-PREVIOUS-DATE
024300         ELSE
024400             CONTINUE.
024500*
024600 420-WRITE-WINNING-RECORD.
024700*
024800     MOVE SR-DATE      TO DR-REC-DATE.
024900     MOVE SR-TIMESTAMP  TO DR-REC-TIMESTAMP.
025000     MOVE SR-NOTE       TO DR-REC-NOTE.
025100     MOVE SR-REC-QTY    TO DR-REC-QTY.
025200     WRITE NEWSTOR FROM DR-DAILY-RECORD.
025300     IF NOT NEWSTOR-SUCCESSFUL
025400         DISPLAY "TSI2000 - WRITE ERROR ON NEWSTOR FOR DATE "
025500             DR-REC-DATE
025600         DISPLAY "FILE STATUS CODE IS " NEWSTOR-FILE-STATUS.
