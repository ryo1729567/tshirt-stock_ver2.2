000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  TSI4000.
000400 AUTHOR.      R. J. KOWALSKI.
000500 INSTALLATION. WAREHOUSE SYSTEMS - STOCK CONTROL.
000600 DATE-WRITTEN. 04/18/92.
000700 DATE-COMPILED.
000800 SECURITY.    UNCLASSIFIED.
000900*
001000*****************************************************************
001100*  TSI4000 - POST ONE TAG LEDGER MOVEMENT.
001200*
001300*  APPLIES ONE USE/RECEIVE/DEFECT MOVEMENT TO THE TAG RUNNING
001400*  BALANCE AND PREPENDS AN AUDIT HISTORY ENTRY.  THE WHOLE
001500*  LEDGER IS REWRITTEN EACH RUN: THE NEW HEADER BALANCE AND THE
001600*  NEW HISTORY ENTRY ARE WRITTEN FIRST, THEN THE OLD HISTORY IS
001700*  COPIED FORWARD UNCHANGED, NEWEST-FIRST ORDER PRESERVED.  IF
001800*  TAG-LEDGER DOES NOT EXIST YET THE OPENING BALANCE IS ZERO AND
001900*  THERE IS NO OLD HISTORY TO COPY.  A NEGATIVE BALANCE IS NOT
002000*  AN ERROR - THE WAREHOUSE RUNS TAG STOCK NEGATIVE SOMETIMES -
002100*  BUT IT IS ALWAYS FLAGGED ON THE OPERATOR LOG.
002200*****************************************************************
002300*  CHANGE LOG
002400*  DATE     BY   TICKET    DESCRIPTION
002500*  -------- ---- --------- --------------------------------------
002600*  04/18/92 RJK  WH-0129   ORIGINAL PROGRAM
002700*  02/09/96 CPT  WH-0198   REJECT THE RUN IF THE FIRST RECORD ON
002800*                          TAG-LEDGER IS NOT A VALID HEADER
002900*  01/14/99 DMS  Y2K-0007  CONFIRMED TL-DATE CARRIES A 4-DIGIT
003000*                          YEAR; NO CENTURY WINDOW LOGIC NEEDED
003100*  05/30/05 CPT  WH-0322   DEFECT ACTION NOW DEBITS STOCK THE
003200*                          SAME AS USE, PER OPERATIONS REQUEST
003300*  11/04/09 CPT  WH-0366   REJECT TAG-TRAN WHEN TT-AMOUNT IS LESS
003400*                          THAN 1, PER WAREHOUSE AUDIT FINDING
003500*****************************************************************
003600*
003700 ENVIRONMENT DIVISION.
003800*
003900 CONFIGURATION SECTION.
004000*
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*
004400 INPUT-OUTPUT SECTION.
004500*
004600 FILE-CONTROL.
004700*
004800     SELECT OLD-LEDGER ASSIGN TO "OLDLEDGR"
004900                       ORGANIZATION IS LINE SEQUENTIAL
005000                       FILE STATUS IS OLD-LEDGER-FILE-STATUS.
005100     SELECT TAG-TRAN   ASSIGN TO "TAGTRAN"
005200                       ORGANIZATION IS LINE SEQUENTIAL.
005300     SELECT NEW-LEDGER ASSIGN TO "NEWLEDGR"
005400                       ORGANIZATION IS LINE SEQUENTIAL
005500                       FILE STATUS IS NEW-LEDGER-FILE-STATUS.
005600*
005700 DATA DIVISION.
005800*
005900 FILE SECTION.
006000*
006100 FD  OLD-LEDGER.
006200*
006300 01  OLD-LEDGER-RECORD              PIC X(90).
006400*
006500 FD  TAG-TRAN.
006600*
006700 01  TAG-TRANSACTION.
006800     05  TT-ACTION                PIC X(6).
006900         88  TT-ACTION-USE            VALUE "USE".
007000         88  TT-ACTION-RECV           VALUE "RECV".
007100         88  TT-ACTION-DEFECT         VALUE "DEFECT".
007200     05  TT-AMOUNT                PIC 9(5).
007300     05  TT-NOTE                  PIC X(30).
007400     05  FILLER                   PIC X(49).
007500*
007600 FD  NEW-LEDGER.
007700*
007800 COPY TSI-COPY-LEDGR.
007900*
008000 WORKING-STORAGE SECTION.
008100*
008200 01  SWITCHES.
008300     05  OLD-LEDGER-EXISTS-SWITCH     PIC X    VALUE "N".
008400         88  OLD-LEDGER-EXISTS                   VALUE "Y".
008500     05  OLD-LEDGER-EOF-SWITCH        PIC X    VALUE "N".
008600         88  OLD-LEDGER-EOF                       VALUE "Y".
008700     05  NEGATIVE-BALANCE-SWITCH      PIC X    VALUE "N".
008800         88  BALANCE-WENT-NEGATIVE               VALUE "Y".
008900     05  VALID-TRANSACTION-SWITCH     PIC X    VALUE "Y".
009000         88  VALID-TRANSACTION                   VALUE "Y".
009100     05  FILLER                       PIC X.
009200*
009300 01  FILE-STATUS-FIELDS.
009400     05  OLD-LEDGER-FILE-STATUS       PIC XX.
009500         88  OLD-LEDGER-SUCCESSFUL        VALUE "00".
009600     05  NEW-LEDGER-FILE-STATUS       PIC XX.
009700         88  NEW-LEDGER-SUCCESSFUL        VALUE "00".
009800     05  FILLER                       PIC X(2).
009900*
010000 01  FILE-STATUS-NUMERIC-VIEW REDEFINES FILE-STATUS-FIELDS.
010100*        NUMERIC VIEW OF STATUS CODES FOR THE OPERATOR LOG.
010200     05  OLD-LEDGER-STATUS-NUM        PIC 99.
010300     05  NEW-LEDGER-STATUS-NUM        PIC 99.
010400*
010500 01  WS-OLD-LEDGER-AREA.
010600     05  WS-OLD-HDR-OR-DETAIL         PIC X(90).
010700*
010800 01  WS-OLD-HEADER-VIEW REDEFINES WS-OLD-LEDGER-AREA.
010900     05  WS-OLD-HDR-LITERAL           PIC X(6).
011000         88  WS-OLD-HDR-VALID             VALUE "HEADER".
011100     05  WS-OLD-HDR-BALANCE           PIC S9(7).
011200     05  FILLER                       PIC X(77).
011300*
011400 01  WS-BALANCE-FIELDS COMP.
011500     05  WS-OPENING-BALANCE           PIC S9(7).
011600     05  WS-NEW-BALANCE               PIC S9(7).
011700     05  FILLER                       PIC S9(3).
011800*
011900 01  WS-SYSTEM-DATE-RAW               PIC 9(8).
012000*
012100 01  WS-SYSTEM-DATE-FIELDS REDEFINES WS-SYSTEM-DATE-RAW.
012200     05  WS-SD-YEAR                   PIC 9(4).
012300     05  WS-SD-MONTH                  PIC 9(2).
012400     05  WS-SD-DAY                    PIC 9(2).
012500*
012600 01  WS-TODAY-DATE                    PIC X(10).
012700*
012800 01  WS-TODAY-TIME-RAW                PIC 9(8).
012900*
013000 01  WS-TODAY-TIME-FIELDS REDEFINES WS-TODAY-TIME-RAW.
013100     05  WS-ST-HOUR                   PIC 9(2).
013200     05  WS-ST-MINUTE                 PIC 9(2).
013300     05  WS-ST-SECOND                 PIC 9(2).
013400     05  WS-ST-HUNDREDTH              PIC 9(2).
013500*
013600 01  WS-TODAY-TIMESTAMP                PIC X(19).
013700*
013800 PROCEDURE DIVISION.
013900*
014000 000-POST-TAG-TRANSACTION.
014100*
014200     PERFORM 005-BUILD-TODAY-TIMESTAMP.
014300     OPEN INPUT  TAG-TRAN
014400          OUTPUT NEW-LEDGER.
014500     PERFORM 100-READ-TAG-TRANSACTION.
014600     PERFORM 200-READ-OPENING-BALANCE.
014700     PERFORM 290-EDIT-TAG-TRANSACTION.
014800     IF VALID-TRANSACTION
014900         PERFORM 300-APPLY-LEDGER-TRANSACTION
015000         PERFORM 340-PREPEND-HISTORY-ENTRY
015100         PERFORM 400-REWRITE-TAG-LEDGER
015200     ELSE
015300         DISPLAY "TSI4000 - TT-AMOUNT LESS THAN 1, REJECTED".
015400     CLOSE OLD-LEDGER
015500           TAG-TRAN
015600           NEW-LEDGER.
015700     STOP RUN.
015800*
015900 005-BUILD-TODAY-TIMESTAMP.
016000*
016100     ACCEPT WS-SYSTEM-DATE-RAW FROM DATE YYYYMMDD.
016200     STRING WS-SD-YEAR  DELIMITED BY SIZE
016300            "-"        DELIMITED BY SIZE
016400            WS-SD-MONTH DELIMITED BY SIZE
016500            "-"        DELIMITED BY SIZE
016600            WS-SD-DAY   DELIMITED BY SIZE
016700         INTO WS-TODAY-DATE.
016800     ACCEPT WS-TODAY-TIME-RAW FROM TIME.
016900     STRING WS-TODAY-DATE   DELIMITED BY SIZE
017000            "T"            DELIMITED BY SIZE
017100            WS-ST-HOUR      DELIMITED BY SIZE
017200            ":"             DELIMITED BY SIZE
017300            WS-ST-MINUTE    DELIMITED BY SIZE
017400            ":"             DELIMITED BY SIZE
017500            WS-ST-SECOND    DELIMITED BY SIZE
017600         INTO WS-TODAY-TIMESTAMP.
017700*
017800 100-READ-TAG-TRANSACTION.
017900*
018000     READ TAG-TRAN
018100         AT END
018200             DISPLAY "TSI4000 - NO TAG-TRAN RECORD, ABORT"
018300             MOVE "N" TO OLD-LEDGER-EXISTS-SWITCH
018400             STOP RUN.
018500*
018600 200-READ-OPENING-BALANCE.
018700*
018800     MOVE ZERO TO WS-OPENING-BALANCE.
018900     OPEN INPUT OLD-LEDGER.
019000     IF OLD-LEDGER-SUCCESSFUL
019100         MOVE "Y" TO OLD-LEDGER-EXISTS-SWITCH
019200         READ OLD-LEDGER INTO WS-OLD-LEDGER-AREA
019300             AT END
019400                 MOVE "Y" TO OLD-LEDGER-EOF-SWITCH
019500         NOT AT END
019600             IF WS-OLD-HDR-VALID
019700                 MOVE WS-OLD-HDR-BALANCE TO WS-OPENING-BALANCE
019800             ELSE
019900                 DISPLAY "TSI4000 - LEDGER HEADER INVALID, ABORT"
020000                 STOP RUN.
020100*
020200 290-EDIT-TAG-TRANSACTION.
020300*
020400     MOVE "Y" TO VALID-TRANSACTION-SWITCH.
020500     IF TT-AMOUNT < 1
020600         MOVE "N" TO VALID-TRANSACTION-SWITCH.
020700*
020800 300-APPLY-LEDGER-TRANSACTION.
020900*
021000     MOVE WS-OPENING-BALANCE TO WS-NEW-BALANCE.
021100     EVALUATE TRUE
021200         WHEN TT-ACTION-RECV
021300             PERFORM 310-POST-RECEIPT
021400         WHEN TT-ACTION-USE
021500             PERFORM 320-POST-USE-OR-DEFECT
021600         WHEN TT-ACTION-DEFECT
021700             PERFORM 320-POST-USE-OR-DEFECT
021800         WHEN OTHER
021900             DISPLAY "TSI4000 - UNKNOWN ACTION " TT-ACTION
022000     END-EVALUATE.
022100     PERFORM 330-CHECK-NEGATIVE-BALANCE.
022200*
022300 310-POST-RECEIPT.
022400*
022500     ADD TT-AMOUNT TO WS-NEW-BALANCE.
022600*
022700 320-POST-USE-OR-DEFECT.
022800*
022900     SUBTRACT TT-AMOUNT FROM WS-NEW-BALANCE.
023000*
023100 330-CHECK-NEGATIVE-BALANCE.
023200*
023300     IF WS-NEW-BALANCE < ZERO
023400         MOVE "Y" TO NEGATIVE-BALANCE-SWITCH
023500         DISPLAY "TSI4000 - WARNING, TAG BALANCE WENT NEGATIVE: "
023600             WS-NEW-BALANCE.
023700*
023800 340-PREPEND-HISTORY-ENTRY.
023900*
024000     MOVE "HEADER"         TO TL-HDR-LITERAL.
024100     MOVE WS-NEW-BALANCE   TO TL-HDR-BALANCE.
024200     WRITE NEW-LEDGER FROM TL-HEADER-RECORD.
024300     PERFORM 345-WRITE-NEW-ENTRY.
024400*
024500 345-WRITE-NEW-ENTRY.
024600*
024700     MOVE WS-TODAY-TIMESTAMP TO TL-TIMESTAMP.
024800     MOVE WS-TODAY-DATE      TO TL-DATE.
024900     MOVE TT-ACTION          TO TL-ACTION.
025000     MOVE TT-AMOUNT          TO TL-AMOUNT.
025100     MOVE WS-NEW-BALANCE     TO TL-STOCK-AFTER.
025200     MOVE TT-NOTE            TO TL-NOTE.
025300     WRITE NEW-LEDGER FROM TL-LEDGER-RECORD.
025400     IF NOT NEW-LEDGER-SUCCESSFUL
025500         DISPLAY "TSI4000 - WRITE ERROR ON NEW-LEDGER, STATUS "
025600             NEW-LEDGER-FILE-STATUS.
025700*
025800 400-REWRITE-TAG-LEDGER.
025900*
026000     IF OLD-LEDGER-EXISTS
026100         PERFORM 410-COPY-OLD-HISTORY
026200             UNTIL OLD-LEDGER-EOF.
026300*
026400 410-COPY-OLD-HISTORY.
026500*
026600     READ OLD-LEDGER INTO WS-OLD-LEDGER-AREA
026700         AT END
026800             MOVE "Y" TO OLD-LEDGER-EOF-SWITCH
026900         NOT AT END
027000             WRITE NEW-LEDGER FROM WS-OLD-HDR-OR-DETAIL.
