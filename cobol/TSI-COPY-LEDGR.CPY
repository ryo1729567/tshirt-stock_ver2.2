000100*****************************************************************
000200*  TSI-COPY-LEDGR.CPY
000300*  TAG LEDGER RECORD LAYOUT - FIXED 90-BYTE RECORDS.
000400*  RECORD 1 OF TAG-LEDGER IS THE BALANCE HEADER (TL-HDR RECORD).
000500*  EVERY RECORD AFTER IT IS A POSTING, NEWEST FIRST
000600*  (TL-DETAIL-RECORD).  USED BY TSI4000.
000700*****************************************************************
000800*  CHANGE LOG
000900*  DATE     BY   TICKET    DESCRIPTION
001000*  -------- ---- --------- --------------------------------------
001100*  04/18/92 RJK  WH-0129   ORIGINAL LAYOUT, HISTORY PREPENDED
001200*  02/09/96 CPT  WH-0198   ADDED TL-HDR-LITERAL SANITY TAG SO A
001300*                          MIS-POSITIONED READ IS CAUGHT EARLY
001400*****************************************************************
001500  01  TL-LEDGER-RECORD.
001600      05  TL-TIMESTAMP              PIC X(19).
001700      05  TL-DATE                   PIC X(10).
001800      05  TL-ACTION                 PIC X(6).
001900          88  TL-ACTION-USE             VALUE "USE".
002000          88  TL-ACTION-RECV            VALUE "RECV".
002100          88  TL-ACTION-DEFECT          VALUE "DEFECT".
002200      05  TL-AMOUNT                 PIC 9(5).
002300      05  TL-STOCK-AFTER            PIC S9(7).
002400      05  TL-NOTE                   PIC X(30).
002500      05  FILLER                    PIC X(13).
002600  01  TL-HEADER-RECORD REDEFINES TL-LEDGER-RECORD.
002700      05  TL-HDR-LITERAL            PIC X(6).
002800          88  TL-HDR-VALID              VALUE "HEADER".
002900      05  TL-HDR-BALANCE            PIC S9(7).
003000      05  FILLER                    PIC X(77).
