000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  TSI1000.
000400 AUTHOR.      R. J. KOWALSKI.
000500 INSTALLATION. WAREHOUSE SYSTEMS - STOCK CONTROL.
000600 DATE-WRITTEN. 03/11/91.
000700 DATE-COMPILED.
000800 SECURITY.    UNCLASSIFIED.
000900*
001000*****************************************************************
001100*  TSI1000 - SEED THE DAILY INVENTORY RECORD STORE.
001200*
001300*  BUILDS ONE SNAPSHOT RECORD FOR EACH DATE OF THE INITIAL TWO
001400*  WEEK SEED PERIOD, NEWEST DATE FIRST, AND WRITES THEM TO
001500*  DAILY-RECORDS.  ONLY THE TYPE-4 (BLACK, WITH-MARK) COUNTS ARE
001600*  PRE-LOADED; EVERY OTHER TYPE/SIZE CELL STARTS AT ZERO.  THIS
001700*  PROGRAM IS RUN ONCE, BEFORE DAILY-RECORDS EXISTS - IT REFUSES
001800*  TO RUN IF THE STORE IS ALREADY THERE SO A RERUN CANNOT STOMP
001900*  ON LIVE COUNTS.
002000*****************************************************************
002100*  CHANGE LOG
002200*  DATE     BY   TICKET    DESCRIPTION
002300*  -------- ---- --------- --------------------------------------
002400*  03/11/91 RJK  WH-0118   ORIGINAL PROGRAM
002500*  09/02/93 RJK  WH-0204   SEED COUNTS NOW TABLE-DRIVEN, NOT A
002600*                          STRING OF MOVE STATEMENTS PER DATE
002700*  01/14/99 DMS  Y2K-0007  CONFIRMED SEED DATES CARRY A 4-DIGIT
002800*                          YEAR; NO CENTURY WINDOW LOGIC NEEDED
002900*  07/21/04 CPT  WH-0311   REFUSE TO SEED WHEN DAILY-RECORDS IS
003000*                          ALREADY PRESENT (SEE 010-CHECK-STORE)
003100*****************************************************************
003200*
003300 ENVIRONMENT DIVISION.
003400*
003500 CONFIGURATION SECTION.
003600*
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*
004000 INPUT-OUTPUT SECTION.
004100*
004200 FILE-CONTROL.
004300*
004400     SELECT DAILY-RECORDS ASSIGN TO "DAILYREC"
004500                          ORGANIZATION IS LINE SEQUENTIAL
004600                          FILE STATUS IS DR-FILE-STATUS.
004700*
004800 DATA DIVISION.
004900*
005000 FILE SECTION.
005100*
005200 FD  DAILY-RECORDS.
005300*
005400 COPY TSI-COPY-DAILY.
005500*
005600 WORKING-STORAGE SECTION.
005700*
005800 01  SWITCHES.
005900     05  STORE-EXISTS-SWITCH      PIC X     VALUE "N".
006000         88  STORE-EXISTS                   VALUE "Y".
006100*
006200 01  FILE-STATUS-FIELDS.
006300     05  DR-FILE-STATUS           PIC XX.
006400         88  DR-SUCCESSFUL               VALUE "00".
006500         88  DR-FILE-NOT-FOUND           VALUE "35".
006600*
006700 01  FILE-STATUS-NUMERIC-VIEW REDEFINES FILE-STATUS-FIELDS.
006800*        NUMERIC VIEW OF THE STATUS CODE FOR THE OPERATOR DISPLAY.
006900     05  DR-FILE-STATUS-NUM       PIC 99.
007000*
007100 01  SUBSCRIPTS COMP.
007200     05  WS-DATE-SUB              PIC S9(3).
007300     05  WS-SIZE-SUB              PIC S9(3).
007400     05  FILLER                   PIC S9(3).
007500*
007600 01  WS-SEED-DATE-TABLE.
007700*        SEED PERIOD 2025-12-14 THRU 2025-12-26, NEWEST FIRST.
007800     05  WS-SEED-DATE OCCURS 13 TIMES PIC X(10) VALUE SPACE.
007900*
008000 01  WS-SEED-DATE-VALUES.
008100     05  FILLER PIC X(10) VALUE "2025-12-26".
008200     05  FILLER PIC X(10) VALUE "2025-12-25".
008300     05  FILLER PIC X(10) VALUE "2025-12-24".
008400     05  FILLER PIC X(10) VALUE "2025-12-23".
008500     05  FILLER PIC X(10) VALUE "2025-12-22".
008600     05  FILLER PIC X(10) VALUE "2025-12-21".
008700     05  FILLER PIC X(10) VALUE "2025-12-20".
008800     05  FILLER PIC X(10) VALUE "2025-12-19".
008900     05  FILLER PIC X(10) VALUE "2025-12-18".
009000     05  FILLER PIC X(10) VALUE "2025-12-17".
009100     05  FILLER PIC X(10) VALUE "2025-12-16".
009200     05  FILLER PIC X(10) VALUE "2025-12-15".
009300     05  FILLER PIC X(10) VALUE "2025-12-14".
009400*
009500 01  WS-SEED-DATE-TABLE-R REDEFINES WS-SEED-DATE-VALUES.
009600     05  WS-SEED-DATE-R OCCURS 13 TIMES PIC X(10).
009700*
009800 01  WS-TYPE4-SEED-COUNTS.
009900*        150CM   160CM   S       M       L       XL      XXL
010000     05  WS-TYPE4-QTY PIC S9(5) OCCURS 7 TIMES.
010100*
010200 01  WS-TYPE4-SEED-VALUES.
010300     05  FILLER PIC S9(5) VALUE +10.
010400     05  FILLER PIC S9(5) VALUE +5.
010500     05  FILLER PIC S9(5) VALUE +0.
010600     05  FILLER PIC S9(5) VALUE +14.
010700     05  FILLER PIC S9(5) VALUE +12.
010800     05  FILLER PIC S9(5) VALUE +1.
010900     05  FILLER PIC S9(5) VALUE +3.
011000*
011100 01  WS-TYPE4-SEED-R REDEFINES WS-TYPE4-SEED-VALUES.
011200     05  WS-TYPE4-QTY-R OCCURS 7 TIMES PIC S9(5).
011300*
011400 PROCEDURE DIVISION.
011500*
011600 000-SEED-DAILY-RECORDS.
011700*
011800     PERFORM 010-CHECK-STORE.
011900     IF NOT STORE-EXISTS
012000         PERFORM 100-BUILD-SEED-DATE-TABLE
012100         PERFORM 200-BUILD-SEED-RECORD
012200             VARYING WS-DATE-SUB FROM 1 BY 1
012300             UNTIL WS-DATE-SUB > 13
012400         CLOSE DAILY-RECORDS
012500     ELSE
012600         DISPLAY "TSI1000 - DAILY-RECORDS ALREADY EXISTS".
012700     STOP RUN.
012800*
012900 010-CHECK-STORE.
013000*
013100     OPEN INPUT DAILY-RECORDS.
013200     IF DR-SUCCESSFUL
013300         MOVE "Y" TO STORE-EXISTS-SWITCH
013400         CLOSE DAILY-RECORDS
013500     ELSE
013600         CLOSE DAILY-RECORDS
013700         OPEN OUTPUT DAILY-RECORDS.
013800*
013900 100-BUILD-SEED-DATE-TABLE.
014000*
014100     MOVE WS-SEED-DATE-VALUES TO WS-SEED-DATE-TABLE.
014200*
014300 200-BUILD-SEED-RECORD.
014400*
014500     MOVE ZERO TO DR-REC-QTY.
014600     MOVE WS-SEED-DATE(WS-DATE-SUB)  TO DR-REC-DATE.
014700     STRING DR-REC-DATE DELIMITED BY SIZE
014800            "T12:00:00" DELIMITED BY SIZE
014900         INTO DR-REC-TIMESTAMP.
015000     SET DR-NOTE-INITIAL TO TRUE.
015100     PERFORM 210-APPLY-TYPE-4-COUNTS.
015200     WRITE DAILY-RECORDS FROM DR-DAILY-RECORD.
015300*
015400 210-APPLY-TYPE-4-COUNTS.
015500*
015600     PERFORM 220-MOVE-ONE-SIZE-CELL
015700         VARYING WS-SIZE-SUB FROM 1 BY 1
015800         UNTIL WS-SIZE-SUB > 7.
015900*
016000 220-MOVE-ONE-SIZE-CELL.
016100*
016200     MOVE WS-TYPE4-QTY(WS-SIZE-SUB)
016300         TO DR-SIZE-QTY(4, WS-SIZE-SUB).
