000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  TSI6000.
000400 AUTHOR.      R. J. KOWALSKI.
000500 INSTALLATION. WAREHOUSE SYSTEMS - STOCK CONTROL.
000600 DATE-WRITTEN. 02/13/95.
000700 DATE-COMPILED.
000800 SECURITY.    UNCLASSIFIED.
000900*
001000*****************************************************************
001100*  TSI6000 - STOCK TREND PIVOT REPORT AND CURRENT INVENTORY.
001200*
001300*  PASS 1 LOADS EVERY DAILY-RECORDS DATE FALLING IN THE
001400*  REQUESTED RANGE INTO A WORKING-STORAGE TABLE (DATES STAY IN
001500*  STORE ORDER, NEWEST FIRST) AND ALSO SAVES THE VERY FIRST
001600*  RECORD READ - THE NEWEST ON FILE - AS THE CURRENT INVENTORY
001700*  SNAPSHOT, RANGE OR NO RANGE.  PASS 2 PRINTS PIVOT-REPORT: A
001800*  TYPE/SIZE ROW FOR EACH OF THE 28 CELLS, ONE COLUMN PER
001900*  IN-RANGE DATE IN ASCENDING ORDER, WITH A PER-TYPE SUBTOTAL
002000*  LINE AND A FINAL GRAND-TOTAL LINE.  PASS 3 PRINTS
002100*  CURRENT-INVENTORY, A PER-TYPE SIZE/COUNT SHEET OFF THE SAVED
002200*  SNAPSHOT.  THE PIVOT TABLE HOLDS AT MOST WT-DATE-MAX DATES -
002300*  A WIDER RANGE THAN THAT WILL NOT ALL FIT ON A 132-COLUMN
002400*  PRINT LINE, SO THE OLDEST EXCESS DATES ARE DISCARDED AND
002500*  LOGGED, NOT SILENTLY DROPPED.
002600*****************************************************************
002700*  CHANGE LOG
002800*  DATE     BY   TICKET    DESCRIPTION
002900*  -------- ---- --------- --------------------------------------
003000*  02/13/95 RJK  WH-0184   ORIGINAL PROGRAM, ADAPTED FROM THE
003100*                          BRANCH-BREAK SALES REPORT SKELETON
003200*  01/14/99 DMS  Y2K-0007  CONFIRMED 4-DIGIT YEAR IN PIVOT DATE
003300*                          COLUMN HEADINGS
003400*  04/02/03 CPT  WH-0294   CURRENT INVENTORY NOW READS REGARDLESS
003500*                          OF THE RANGE CARD, PER AUDIT REQUEST
003600*  10/11/07 CPT  WH-0351   PIVOT TABLE CAPACITY LOGGED ON OVERFLOW
003700*                          INSTEAD OF DISCARDING DATES SILENTLY
003800*****************************************************************
003900*
004000 ENVIRONMENT DIVISION.
004100*
004200 CONFIGURATION SECTION.
004300*
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*
004700 INPUT-OUTPUT SECTION.
004800*
004900 FILE-CONTROL.
005000*
005100     SELECT DAILY-RECORDS      ASSIGN TO "DAILYREC"
005200                               ORGANIZATION IS LINE SEQUENTIAL.
005300     SELECT DATE-RANGE-CARD    ASSIGN TO "DATERNGE"
005400                               ORGANIZATION IS LINE SEQUENTIAL.
005500     SELECT PIVOT-REPORT       ASSIGN TO "PIVOTRPT"
005600                               ORGANIZATION IS LINE SEQUENTIAL.
005700     SELECT CURRENT-INVENTORY  ASSIGN TO "CURRINV"
005800                               ORGANIZATION IS LINE SEQUENTIAL.
005900*
006000 DATA DIVISION.
006100*
006200 FILE SECTION.
006300*
006400 FD  DAILY-RECORDS.
006500*
006600 COPY TSI-COPY-DAILY.
006700*
006800 FD  DATE-RANGE-CARD.
006900*
007000 01  DATE-RANGE-RECORD.
007100     05  RC-START-DATE            PIC X(10).
007200     05  RC-END-DATE              PIC X(10).
007300     05  FILLER                   PIC X(69).
007400*
007500 FD  PIVOT-REPORT.
007600*
007700 01  PIVOT-PRINT-LINE              PIC X(132).
007800*
007900 FD  CURRENT-INVENTORY.
008000*
008100 01  CURRENT-INVENTORY-LINE.
008200     05  CI-LABEL                 PIC X(20).
008300     05  CI-VALUE                 PIC ---,---,--9.
008400     05  FILLER                   PIC X(9).
008500*
008600 WORKING-STORAGE SECTION.
008700*
008800 01  SWITCHES.
008900     05  DAILY-RECORDS-EOF-SWITCH     PIC X    VALUE "N".
009000         88  DAILY-RECORDS-EOF                   VALUE "Y".
009100     05  DATE-IN-RANGE-SWITCH         PIC X    VALUE "N".
009200         88  DATE-IN-RANGE                       VALUE "Y".
009300     05  FILLER                       PIC X.
009400*
009500 01  WS-SUBSCRIPTS COMP.
009600     05  WS-TYPE-SUB                  PIC S9(3).
009700     05  WS-SIZE-SUB                  PIC S9(3).
009800     05  WS-COL-SUB                   PIC S9(3).
009900     05  WS-ENTRY-SUB                 PIC S9(3).
010000     05  FILLER                       PIC S9(3).
010100*
010200 01  WS-COUNTERS COMP.
010300     05  WT-DATE-MAX                  PIC S9(3) VALUE +12.
010400     05  WS-ENTRY-COUNT                PIC S9(3) VALUE ZERO.
010500     05  WS-RECORDS-READ-COUNT         PIC S9(7) VALUE ZERO.
010600     05  FILLER                        PIC S9(3).
010700*
010800 01  WS-RANGE-FIELDS.
010900     05  WS-START-DATE                PIC X(10).
011000     05  WS-END-DATE                  PIC X(10).
011100     05  FILLER                       PIC X(5).
011200*
011300 01  WS-PIVOT-TABLE.
011400*        DATES STAY IN STORE ORDER (NEWEST FIRST); PRINTED IN
011500*        REVERSE SO THE REPORT COLUMNS RUN OLDEST TO NEWEST.
011600     05  PT-ENTRY OCCURS 12 TIMES.
011700         10  PT-DATE                  PIC X(10).
011800         10  PT-QTY.
011900             15  PT-TYPE OCCURS 4 TIMES.
012000                 20  PT-SIZE-QTY      PIC S9(5) OCCURS 7 TIMES.
012100*
012200 01  WS-PIVOT-TABLE-R REDEFINES WS-PIVOT-TABLE.
012300     05  PT-ENTRY-BYTES               PIC X(150) OCCURS 12 TIMES.
012400*
012500 01  WS-DATE-TOTAL-TABLES COMP.
012600     05  WS-TYPE-SUBTOTAL             PIC S9(7) OCCURS 12 TIMES.
012700     05  WS-GRAND-TOTAL               PIC S9(7) OCCURS 12 TIMES.
012800     05  FILLER                       PIC S9(3).
012900*
013000 01  WS-CURRENT-SNAPSHOT.
013100     05  WS-CURRENT-DATE              PIC X(10).
013200     05  WS-CURRENT-QTY.
013300         10  WS-CURRENT-TYPE-QTY OCCURS 4 TIMES.
013400             15  WS-CURRENT-SIZE-QTY  PIC S9(5) OCCURS 7 TIMES.
013500     05  FILLER                       PIC X(5).
013600*
013700 01  WS-TYPE-NAME-TABLE.
013800     05  WS-TYPE-NAME OCCURS 4 TIMES PIC X(14) VALUE SPACE.
013900*
014000 01  WS-TYPE-NAME-VALUES.
014100     05  FILLER PIC X(14) VALUE "WHITE NO-MARK".
014200     05  FILLER PIC X(14) VALUE "BLACK NO-MARK".
014300     05  FILLER PIC X(14) VALUE "WHITE W/ MARK".
014400     05  FILLER PIC X(14) VALUE "BLACK W/ MARK".
014500*
014600 01  WS-TYPE-NAME-TABLE-R REDEFINES WS-TYPE-NAME-VALUES.
014700     05  WS-TYPE-NAME-R OCCURS 4 TIMES PIC X(14).
014800*
014900 01  WS-SIZE-NAME-TABLE.
015000     05  WS-SIZE-NAME OCCURS 7 TIMES PIC X(5) VALUE SPACE.
015100*
015200 01  WS-SIZE-NAME-VALUES.
015300     05  FILLER PIC X(5) VALUE "150CM".
015400     05  FILLER PIC X(5) VALUE "160CM".
015500     05  FILLER PIC X(5) VALUE "S".
015600     05  FILLER PIC X(5) VALUE "M".
015700     05  FILLER PIC X(5) VALUE "L".
015800     05  FILLER PIC X(5) VALUE "XL".
015900     05  FILLER PIC X(5) VALUE "XXL".
016000*
016100 01  WS-SIZE-NAME-TABLE-R REDEFINES WS-SIZE-NAME-VALUES.
016200     05  WS-SIZE-NAME-R OCCURS 7 TIMES PIC X(5).
016300*
016400 01  WS-PRINT-LINE.
016500     05  PL-LABEL                     PIC X(12).
016600     05  PL-CELL OCCURS 12 TIMES      PIC X(10).
016700*
016800 01  WS-EDIT-QTY                      PIC ---,---,--9.
016900*
017000 PROCEDURE DIVISION.
017100*
017200 000-PREPARE-PIVOT-REPORT.
017300*
017400     OPEN INPUT  DAILY-RECORDS
017500                 DATE-RANGE-CARD
017600          OUTPUT PIVOT-REPORT
017700                 CURRENT-INVENTORY.
017800     PERFORM 100-READ-RANGE-CARD.
017900     PERFORM 200-READ-DAILY-RECORD.
018000     PERFORM 210-PROCESS-ONE-RECORD
018100         UNTIL DAILY-RECORDS-EOF.
018200     IF WS-ENTRY-COUNT = ZERO
018300         DISPLAY "TSI6000 - NO DATA IN REQUESTED RANGE"
018400     ELSE
018500         PERFORM 320-INITIALIZE-GRAND-TOTALS
018600         PERFORM 330-PRINT-PIVOT-HEADER
018700         PERFORM 350-PRINT-ONE-TYPE
018800             VARYING WS-TYPE-SUB FROM 1 BY 1
018900             UNTIL WS-TYPE-SUB > 4
019000         PERFORM 500-PRINT-GRAND-TOTALS.
019100     IF WS-RECORDS-READ-COUNT = ZERO
019200         DISPLAY "TSI6000 - DAILY-RECORDS EMPTY, NO INVENTORY"
019300     ELSE
019400         PERFORM 600-PRINT-CURRENT-INVENTORY
019500             VARYING WS-TYPE-SUB FROM 1 BY 1
019600             UNTIL WS-TYPE-SUB > 4.
019700     CLOSE DAILY-RECORDS
019800           DATE-RANGE-CARD
019900           PIVOT-REPORT
020000           CURRENT-INVENTORY.
020100     STOP RUN.
020200*
020300 100-READ-RANGE-CARD.
020400*
020500     READ DATE-RANGE-CARD
020600         AT END
020700             DISPLAY "TSI6000 - NO DATE-RANGE-CARD, ABORT"
020800             STOP RUN.
020900     MOVE RC-START-DATE TO WS-START-DATE.
021000     MOVE RC-END-DATE   TO WS-END-DATE.
021100     MOVE WS-TYPE-NAME-VALUES TO WS-TYPE-NAME-TABLE.
021200     MOVE WS-SIZE-NAME-VALUES TO WS-SIZE-NAME-TABLE.
021300*
021400 200-READ-DAILY-RECORD.
021500*
021600     READ DAILY-RECORDS
021700         AT END
021800             MOVE "Y" TO DAILY-RECORDS-EOF-SWITCH.
021900*
022000 210-PROCESS-ONE-RECORD.
022100*
022200     IF WS-RECORDS-READ-COUNT = ZERO
022300         MOVE DR-REC-DATE TO WS-CURRENT-DATE
022400         MOVE DR-REC-QTY  TO WS-CURRENT-QTY.
022500     ADD 1 TO WS-RECORDS-READ-COUNT.
022600     PERFORM 300-FILTER-DATE-RANGE.
022700     IF DATE-IN-RANGE
022800         PERFORM 220-ADD-PIVOT-ENTRY.
022900     PERFORM 200-READ-DAILY-RECORD.
023000*
023100 220-ADD-PIVOT-ENTRY.
023200*
023300     IF WS-ENTRY-COUNT < WT-DATE-MAX
023400         ADD 1 TO WS-ENTRY-COUNT
023500         MOVE DR-REC-DATE TO PT-DATE(WS-ENTRY-COUNT)
023600         MOVE DR-REC-QTY  TO PT-QTY(WS-ENTRY-COUNT)
023700     ELSE
023800         DISPLAY "TSI6000 - PIVOT TABLE FULL, DATE DROPPED: "
023900             DR-REC-DATE.
024000*
024100 300-FILTER-DATE-RANGE.
024200*
024300     MOVE "N" TO DATE-IN-RANGE-SWITCH.
024400     IF DR-REC-DATE NOT < WS-START-DATE
024500         AND DR-REC-DATE NOT > WS-END-DATE
024600         MOVE "Y" TO DATE-IN-RANGE-SWITCH.
024700*
024800 320-INITIALIZE-GRAND-TOTALS.
024900*
025000     PERFORM 325-CLEAR-ONE-GRAND-TOTAL
025100         VARYING WS-COL-SUB FROM 1 BY 1
025200         UNTIL WS-COL-SUB > WT-DATE-MAX.
025300*
025400 325-CLEAR-ONE-GRAND-TOTAL.
025500*
025600     MOVE ZERO TO WS-GRAND-TOTAL(WS-COL-SUB).
025700*
025800 330-PRINT-PIVOT-HEADER.
025900*
026000     MOVE SPACE TO WS-PRINT-LINE.
026100     MOVE "TAG STOCK TREND" TO PL-LABEL.
026200     MOVE WS-PRINT-LINE TO PIVOT-PRINT-LINE.
026300     WRITE PIVOT-REPORT FROM PIVOT-PRINT-LINE.
026400     MOVE SPACE TO WS-PRINT-LINE.
026500     MOVE "TYPE SIZE" TO PL-LABEL.
026600     PERFORM 335-PRINT-ONE-DATE-HEADING
026700         VARYING WS-COL-SUB FROM 1 BY 1
026800         UNTIL WS-COL-SUB > WS-ENTRY-COUNT.
026900     MOVE WS-PRINT-LINE TO PIVOT-PRINT-LINE.
027000     WRITE PIVOT-REPORT FROM PIVOT-PRINT-LINE.
027100*
027200 335-PRINT-ONE-DATE-HEADING.
027300*
027400     COMPUTE WS-ENTRY-SUB = WS-ENTRY-COUNT - WS-COL-SUB + 1.
027500     MOVE PT-DATE(WS-ENTRY-SUB) TO PL-CELL(WS-COL-SUB).
027600*
027700 350-PRINT-ONE-TYPE.
027800*
027900     MOVE ZERO TO WS-TYPE-SUBTOTAL(1).
028000     PERFORM 352-CLEAR-ONE-SUBTOTAL
028100         VARYING WS-COL-SUB FROM 1 BY 1
028200         UNTIL WS-COL-SUB > WT-DATE-MAX.
028300     PERFORM 360-PRINT-TYPE-LINE.
028400     PERFORM 370-PRINT-ONE-SIZE-ROW
028500         VARYING WS-SIZE-SUB FROM 1 BY 1
028600         UNTIL WS-SIZE-SUB > 7.
028700     PERFORM 380-PRINT-TYPE-SUBTOTAL-LINE.
028800*
028900 352-CLEAR-ONE-SUBTOTAL.
029000*
029100     MOVE ZERO TO WS-TYPE-SUBTOTAL(WS-COL-SUB).
029200*
029300 360-PRINT-TYPE-LINE.
029400*
029500     MOVE SPACE TO WS-PRINT-LINE.
029600     MOVE WS-TYPE-NAME(WS-TYPE-SUB) TO PL-LABEL.
029700     MOVE WS-PRINT-LINE TO PIVOT-PRINT-LINE.
029800     WRITE PIVOT-REPORT FROM PIVOT-PRINT-LINE.
029900*
030000 370-PRINT-ONE-SIZE-ROW.
030100*
030200     MOVE SPACE TO WS-PRINT-LINE.
030300     MOVE WS-SIZE-NAME(WS-SIZE-SUB) TO PL-LABEL.
030400     PERFORM 375-PRINT-ONE-SIZE-CELL
030500         VARYING WS-COL-SUB FROM 1 BY 1
030600         UNTIL WS-COL-SUB > WS-ENTRY-COUNT.
030700     MOVE WS-PRINT-LINE TO PIVOT-PRINT-LINE.
030800     WRITE PIVOT-REPORT FROM PIVOT-PRINT-LINE.
030900*
031000 375-PRINT-ONE-SIZE-CELL.
031100*
031200     COMPUTE WS-ENTRY-SUB = WS-ENTRY-COUNT - WS-COL-SUB + 1.
031300     MOVE PT-SIZE-QTY(WS-ENTRY-SUB, WS-TYPE-SUB, WS-SIZE-SUB)
031400         TO WS-EDIT-QTY.
031500     MOVE WS-EDIT-QTY TO PL-CELL(WS-COL-SUB).
031600     ADD PT-SIZE-QTY(WS-ENTRY-SUB, WS-TYPE-SUB, WS-SIZE-SUB)
031700         TO WS-TYPE-SUBTOTAL(WS-COL-SUB).
031800     ADD PT-SIZE-QTY(WS-ENTRY-SUB, WS-TYPE-SUB, WS-SIZE-SUB)
031900         TO WS-GRAND-TOTAL(WS-COL-SUB).
032000*
032100 380-PRINT-TYPE-SUBTOTAL-LINE.
032200*
032300     MOVE SPACE TO WS-PRINT-LINE.
032400     MOVE "  TYPE TOTAL" TO PL-LABEL.
032500     PERFORM 385-PRINT-ONE-SUBTOTAL-CELL
032600         VARYING WS-COL-SUB FROM 1 BY 1
032700         UNTIL WS-COL-SUB > WS-ENTRY-COUNT.
032800     MOVE WS-PRINT-LINE TO PIVOT-PRINT-LINE.
032900     WRITE PIVOT-REPORT FROM PIVOT-PRINT-LINE.
033000*
033100 385-PRINT-ONE-SUBTOTAL-CELL.
033200*
033300     MOVE WS-TYPE-SUBTOTAL(WS-COL-SUB) TO WS-EDIT-QTY.
033400     MOVE WS-EDIT-QTY TO PL-CELL(WS-COL-SUB).
033500*
033600 500-PRINT-GRAND-TOTALS.
033700*
033800     MOVE SPACE TO WS-PRINT-LINE.
033900     MOVE "GRAND TOTAL" TO PL-LABEL.
034000     PERFORM 510-PRINT-ONE-GRAND-TOTAL-CELL
034100         VARYING WS-COL-SUB FROM 1 BY 1
034200         UNTIL WS-COL-SUB > WS-ENTRY-COUNT.
034300     MOVE WS-PRINT-LINE TO PIVOT-PRINT-LINE.
034400     WRITE PIVOT-REPORT FROM PIVOT-PRINT-LINE.
034500*
034600 510-PRINT-ONE-GRAND-TOTAL-CELL.
034700*
034800     MOVE WS-GRAND-TOTAL(WS-COL-SUB) TO WS-EDIT-QTY.
034900     MOVE WS-EDIT-QTY TO PL-CELL(WS-COL-SUB).
035000*
035100 600-PRINT-CURRENT-INVENTORY.
035200*
035300     MOVE SPACE TO CURRENT-INVENTORY-LINE.
035400     MOVE WS-TYPE-NAME(WS-TYPE-SUB) TO CI-LABEL.
035500     WRITE CURRENT-INVENTORY FROM CURRENT-INVENTORY-LINE.
035600     MOVE ZERO TO WS-TYPE-SUBTOTAL(1).
035700     PERFORM 620-PRINT-ONE-CURRENT-SIZE-LINE
035800         VARYING WS-SIZE-SUB FROM 1 BY 1
035900         UNTIL WS-SIZE-SUB > 7.
036000     PERFORM 630-PRINT-CURRENT-TYPE-TOTAL.
036100*
036200 620-PRINT-ONE-CURRENT-SIZE-LINE.
036300*
036400     MOVE SPACE TO CURRENT-INVENTORY-LINE.
036500     MOVE WS-SIZE-NAME(WS-SIZE-SUB) TO CI-LABEL.
036600     MOVE WS-CURRENT-SIZE-QTY(WS-TYPE-SUB, WS-SIZE-SUB)
036700         TO CI-VALUE.
036800     WRITE CURRENT-INVENTORY FROM CURRENT-INVENTORY-LINE.
036900     ADD WS-CURRENT-SIZE-QTY(WS-TYPE-SUB, WS-SIZE-SUB)
037000         TO WS-TYPE-SUBTOTAL(1).
037100*
037200 630-PRINT-CURRENT-TYPE-TOTAL.
037300*
037400     MOVE SPACE TO CURRENT-INVENTORY-LINE.
037500     MOVE "  TYPE TOTAL" TO CI-LABEL.
037600     MOVE WS-TYPE-SUBTOTAL(1) TO CI-VALUE.
037700     WRITE CURRENT-INVENTORY FROM CURRENT-INVENTORY-LINE.
