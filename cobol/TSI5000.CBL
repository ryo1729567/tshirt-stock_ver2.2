000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  TSI5000.
000400 AUTHOR.      R. J. KOWALSKI.
000500 INSTALLATION. WAREHOUSE SYSTEMS - STOCK CONTROL.
000600 DATE-WRITTEN. 02/06/95.
000700 DATE-COMPILED.
000800 SECURITY.    UNCLASSIFIED.
000900*
001000*****************************************************************
001100*  TSI5000 - EXPORT DAILY RECORDS TO A FLAT DETAIL FILE.
001200*
001300*  READS DAILY-RECORDS (DATE-DESCENDING) AND, FOR EACH RECORD
001400*  FALLING INSIDE THE REQUESTED DATE RANGE, WRITES 28 DETAIL
001500*  ROWS (4 PRODUCT TYPES BY 7 SIZES, FIXED ORDER) TO
001600*  EXPORT-DETAIL.  THE RANGE IS READ FROM A ONE-CARD CONTROL
001700*  FILE SO THIS PROGRAM CAN BE RERUN FOR ANY PERIOD WITHOUT
001800*  RECOMPILING.  BOTH ENDS OF THE RANGE ARE INCLUSIVE.  IF NO
001900*  RECORD FALLS IN RANGE THE RUN ENDS WITH A NO-DATA MESSAGE
002000*  AND NO DETAIL ROWS ARE WRITTEN.
002100*****************************************************************
002200*  CHANGE LOG
002300*  DATE     BY   TICKET    DESCRIPTION
002400*  -------- ---- --------- --------------------------------------
002500*  02/06/95 RJK  WH-0182   ORIGINAL PROGRAM
002600*  01/14/99 DMS  Y2K-0007  CONFIRMED RANGE CARD DATES CARRY A
002700*                          4-DIGIT YEAR; COMPARED AS TEXT
002800*  09/09/02 CPT  WH-0289   NO-DATA MESSAGE ADDED PER AUDIT REQUEST
002900*****************************************************************
003000*
003100 ENVIRONMENT DIVISION.
003200*
003300 CONFIGURATION SECTION.
003400*
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*
003800 INPUT-OUTPUT SECTION.
003900*
004000 FILE-CONTROL.
004100*
004200     SELECT DAILY-RECORDS  ASSIGN TO "DAILYREC"
004300                           ORGANIZATION IS LINE SEQUENTIAL.
004400     SELECT DATE-RANGE-CARD ASSIGN TO "DATERNGE"
004500                           ORGANIZATION IS LINE SEQUENTIAL.
004600     SELECT EXPORT-DETAIL  ASSIGN TO "EXPRTDTL"
004700                           ORGANIZATION IS LINE SEQUENTIAL
004800                           FILE STATUS IS ED-FILE-STATUS.
004900*
005000 DATA DIVISION.
005100*
005200 FILE SECTION.
005300*
005400 FD  DAILY-RECORDS.
005500*
005600 COPY TSI-COPY-DAILY.
005700*
005800 FD  DATE-RANGE-CARD.
005900*
006000 01  DATE-RANGE-RECORD.
006100     05  RC-START-DATE            PIC X(10).
006200     05  RC-END-DATE              PIC X(10).
006300     05  FILLER                   PIC X(69).
006400*
006500 FD  EXPORT-DETAIL.
006600*
006700 COPY TSI-COPY-EXPRT.
006800*
006900 WORKING-STORAGE SECTION.
007000*
007100 01  SWITCHES.
007200     05  DAILY-RECORDS-EOF-SWITCH     PIC X    VALUE "N".
007300         88  DAILY-RECORDS-EOF                   VALUE "Y".
007400     05  DATE-IN-RANGE-SWITCH         PIC X    VALUE "N".
007500         88  DATE-IN-RANGE                       VALUE "Y".
007600     05  FILLER                       PIC X.
007700*
007800 01  FILE-STATUS-FIELDS.
007900     05  ED-FILE-STATUS               PIC XX.
008000         88  ED-SUCCESSFUL                VALUE "00".
008100*
008200 01  FILE-STATUS-NUMERIC-VIEW REDEFINES FILE-STATUS-FIELDS.
008300*        NUMERIC VIEW OF THE STATUS CODE FOR THE OPERATOR LOG.
008400     05  ED-FILE-STATUS-NUM           PIC 99.
008500*
008600 01  WS-SUBSCRIPTS COMP.
008700     05  WS-TYPE-SUB                  PIC S9(3).
008800     05  WS-SIZE-SUB                  PIC S9(3).
008900     05  FILLER                       PIC S9(3).
009000*
009100 01  WS-COUNTERS COMP.
009200     05  WS-RECORDS-IN-RANGE-COUNT    PIC S9(7) VALUE ZERO.
009300     05  WS-ROWS-WRITTEN-COUNT        PIC S9(7) VALUE ZERO.
009400     05  FILLER                       PIC S9(3).
009500*
009600 01  WS-COUNTERS-BYTES REDEFINES WS-COUNTERS.
009700*        FLAT VIEW SO BOTH COUNTERS CAN BE ZEROED IN ONE MOVE
009800*        IF THIS PROGRAM IS EVER CHAINED INTO A MULTI-RANGE RUN.
009900     05  WS-COUNTERS-ALL-BYTES        PIC X(14).
010000*
010100 01  WS-RANGE-FIELDS.
010200     05  WS-START-DATE                PIC X(10).
010300     05  WS-END-DATE                  PIC X(10).
010400     05  FILLER                       PIC X(5).
010500*
010600 01  WS-RANGE-FIELDS-R REDEFINES WS-RANGE-FIELDS.
010700*        SINGLE-FIELD VIEW USED WHEN LOGGING THE RANGE CARD AS
010800*        ONE 20-BYTE STRING ON THE OPERATOR CONSOLE.
010900     05  WS-RANGE-AS-ONE-FIELD        PIC X(20).
011000*
011100 PROCEDURE DIVISION.
011200*
011300 000-EXPORT-DETAIL-RECORDS.
011400*
011500     OPEN INPUT  DAILY-RECORDS
011600                 DATE-RANGE-CARD
011700          OUTPUT EXPORT-DETAIL.
011800     PERFORM 100-READ-RANGE-CARD.
011900     PERFORM 200-READ-DAILY-RECORD.
012000     PERFORM 210-PROCESS-ONE-RECORD
012100         UNTIL DAILY-RECORDS-EOF.
012200     IF WS-RECORDS-IN-RANGE-COUNT = ZERO
012300         DISPLAY "TSI5000 - NO DATA IN REQUESTED RANGE"
012400     ELSE
012500         DISPLAY "TSI5000 - RECORDS EXPORTED: "
012600             WS-RECORDS-IN-RANGE-COUNT
012700         DISPLAY "TSI5000 - DETAIL ROWS WRITTEN: "
012800             WS-ROWS-WRITTEN-COUNT.
012900     CLOSE DAILY-RECORDS
013000           DATE-RANGE-CARD
013100           EXPORT-DETAIL.
013200     STOP RUN.
013300*
013400 100-READ-RANGE-CARD.
013500*
013600     READ DATE-RANGE-CARD
013700         AT END
013800             DISPLAY "TSI5000 - NO DATE-RANGE-CARD, ABORT"
013900             STOP RUN.
014000     MOVE RC-START-DATE TO WS-START-DATE.
014100     MOVE RC-END-DATE   TO WS-END-DATE.
014200     DISPLAY "TSI5000 - RANGE REQUESTED: " WS-RANGE-AS-ONE-FIELD.
014300*
014400 200-READ-DAILY-RECORD.
014500*
014600     READ DAILY-RECORDS
014700         AT END
014800             MOVE "Y" TO DAILY-RECORDS-EOF-SWITCH.
014900*
015000 210-PROCESS-ONE-RECORD.
015100*
015200     PERFORM 300-FILTER-DATE-RANGE.
015300     IF DATE-IN-RANGE
015400         ADD 1 TO WS-RECORDS-IN-RANGE-COUNT
015500         PERFORM 320-WRITE-DETAIL-ROWS
015600             VARYING WS-TYPE-SUB FROM 1 BY 1
015700             UNTIL WS-TYPE-SUB > 4.
015800     PERFORM 200-READ-DAILY-RECORD.
015900*
016000 300-FILTER-DATE-RANGE.
016100*
016200     MOVE "N" TO DATE-IN-RANGE-SWITCH.
016300     IF DR-REC-DATE NOT < WS-START-DATE
016400         AND DR-REC-DATE NOT > WS-END-DATE
016500         MOVE "Y" TO DATE-IN-RANGE-SWITCH.
016600*
016700 320-WRITE-DETAIL-ROWS.
016800*
016900     PERFORM 330-WRITE-ONE-SIZE-ROW
017000         VARYING WS-SIZE-SUB FROM 1 BY 1
017100         UNTIL WS-SIZE-SUB > 7.
017200*
017300 330-WRITE-ONE-SIZE-ROW.
017400*
017500     MOVE DR-REC-DATE   TO ED-DATE.
017600     MOVE WS-TYPE-SUB   TO ED-TYPE.
017700     MOVE WS-SIZE-SUB   TO ED-SIZE.
017800     MOVE DR-SIZE-QTY(WS-TYPE-SUB, WS-SIZE-SUB) TO ED-QTY.
017900     WRITE EXPORT-DETAIL FROM ED-EXPORT-DETAIL.
018000     ADD 1 TO WS-ROWS-WRITTEN-COUNT.
